000100******************************************************************
000200* Copybook:  CPAFFIN
000300* Author:    JPK
000400* Installation: STARHAUL LOGISTICS - BATCH DATA PROCESSING
000500* Purpose:   Keyed commodity/economy affinity record - the shape
000600*            3-AFFIN stamps onto the indexed work file so 5-
000700*            CHUNKS and 6-ROUTES can pull "the first combo for
000800*            commodity X" by starting at AFX-KEY with AFX-SEQ-NO
000900*            = 0001, instead of scanning the raw extract every
001000*            time.  The raw extract itself (one row per
001100*            commodity+allowed combo pair, as it arrives from
001200*            upstream) is declared locally on 3-AFFIN's input FD
001300*            - it never needs a key, so it never earned a slot
001400*            in this copybook.
001500* Tectonics: COPY CPAFFIN.
001600******************************************************************
001700*    CHANGE LOG
001800*    ----------------------------------------------------------
001900*    17/07/1992  JPK CR0349  Original layout, flat extract only.  CR0349  
002000*    02/02/1993  JPK CR0371  Replaced the flat shape with this    CR0371  
002100*                            keyed one once the bin packer needed CR0371  
002200*                            ordered lookup instead of a one-shot CR0371  
002300*                            table scan per commodity.            CR0371  
002400*    19/01/1999  MT  CR0741  Y2K sweep - no date fields, nothing  CR0741  
002500*                            to change, logged for the audit      CR0741  
002600*                            trail anyway.                        CR0741  
002700*    ----------------------------------------------------------
002800 01  AFX-RECORD.
002900    05  AFX-KEY.
003000        10  AFX-COMMODITY          PIC X(40).
003100        10  AFX-SEQ-NO             PIC 9(4).
003200    05  AFX-ECON-COMBO             PIC X(41).
003300    05  FILLER                     PIC X(15).
