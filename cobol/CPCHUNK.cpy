000100******************************************************************
000200* Copybook:  CPCHUNK
000300* Author:    R. DUCROS
000400* Installation: STARHAUL LOGISTICS - BATCH DATA PROCESSING
000500* Purpose:   One capacity-bounded chunk of a commodity need,
000600*            produced by 5-CHUNKS and consumed by 6-ROUTES.
000700*            CK-BIN is zero until the bin-packing pass has run;
000800*            a populated file always has CK-BIN > 0 on every
000900*            record (5-CHUNKS never writes an unstamped chunk).
001000* Tectonics: COPY CPCHUNK.
001100******************************************************************
001200*    CHANGE LOG
001300*    ----------------------------------------------------------
001400*    03/09/1990  RD  CR0203  Original layout, CK-BIN added from   CR0203  
001500*                            day one - first cut of the planner   CR0203  
001600*                            numbered bins in working storage     CR0203  
001700*                            only and that made re-runs useless   CR0203  
001800*                            for support tickets.                 CR0203  
001900*    19/01/1999  MT  CR0741  Y2K sweep - no date fields, nothing  CR0741  
002000*                            to change, logged for the audit      CR0741  
002100*                            trail anyway.                        CR0741  
002200*    ----------------------------------------------------------
002300 01  CK-RECORD.
002400    05  CK-COMMODITY               PIC X(40).
002500    05  CK-SIZE                    PIC 9(7).
002600    05  CK-BIN                     PIC 9(4).
002700    05  FILLER                     PIC X(09).
