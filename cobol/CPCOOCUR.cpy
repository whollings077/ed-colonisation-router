000100******************************************************************
000200* Copybook:  CPCOOCUR
000300* Author:    JPK
000400* Installation: STARHAUL LOGISTICS - BATCH DATA PROCESSING
000500* Purpose:   One commodity-pair co-occurrence count, built by
000600*            4-COOCUR from the station-supply extract and read
000700*            by 5-CHUNKS' bin packer.  Symmetric - a pair is
000800*            written once with the two commodity names in the
000900*            order first encountered, never twice in both
001000*            orders, so 5-CHUNKS must probe both (A,B) and (B,A)
001100*            when it looks a pair up (see 5-CHUNKS paragraph
001200*            4100-LOOKUP-COOCCUR-COUNT).
001300* Tectonics: COPY CPCOOCUR.
001400******************************************************************
001500*    CHANGE LOG
001600*    ----------------------------------------------------------
001700*    11/05/1994  JPK CR0489  Original layout, lifted out of       CR0489  
001800*                            4-COOCUR's working storage so        CR0489  
001900*                            5-CHUNKS did not have to guess the   CR0489  
002000*                            field widths from the display spec.  CR0489  
002100*    19/01/1999  MT  CR0741  Y2K sweep - no date fields, nothing  CR0741  
002200*                            to change, logged for the audit      CR0741  
002300*                            trail anyway.                        CR0741  
002400*    ----------------------------------------------------------
002500 01  CO-RECORD.
002600    05  CO-PAIR.
002700        10  CO-COMMODITY-A         PIC X(40).
002800        10  CO-COMMODITY-B         PIC X(40).
002900    05  CO-COUNT                   PIC 9(5).
003000    05  FILLER                     PIC X(15).
