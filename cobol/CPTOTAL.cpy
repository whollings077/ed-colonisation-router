000100******************************************************************
000200* Copybook:  CPTOTAL
000300* Author:    MT
000400* Installation: STARHAUL LOGISTICS - BATCH DATA PROCESSING
000500* Purpose:   Per-bin route total, written by 6-ROUTES for each
000600*            bin plus one final record with RT-BIN-NUMBER = 0000
000700*            carrying the grand total across the whole run.
000800*            7-REPORT opens this one RANDOM so it can pull a
000900*            bin's total the instant the leg listing breaks on
001000*            bin number, without staging totals of its own.
001100* Tectonics: COPY CPTOTAL.
001200******************************************************************
001300*    CHANGE LOG
001400*    ----------------------------------------------------------
001500*    14/02/1991  RD  CR0288  Original layout.                     CR0288  
001600*    19/01/1999  MT  CR0741  Y2K sweep - no date fields, nothing  CR0741  
001700*                            to change, logged for the audit      CR0741  
001800*                            trail anyway.                        CR0741  
001900*    ----------------------------------------------------------
002000 01  RT-RECORD.
002100    05  RT-BIN-NUMBER              PIC 9(4).
002200    05  RT-TOTAL-DISTANCE          PIC S9(6)V9(2) COMP-3.
002300    05  RT-LEG-COUNT               PIC 9(4).
002400    05  FILLER                     PIC X(20).
