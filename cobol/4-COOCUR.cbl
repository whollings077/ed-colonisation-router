000100******************************************************************
000200* Author:        JPK
000300* Installation:  STARHAUL LOGISTICS - BATCH DATA PROCESSING
000400* Date-Written:  11/05/1994
000500* Date-Compiled:
000600* Security:      STARHAUL INTERNAL USE ONLY
000700* Purpose:       Walks the station-supply work file station by
000800*                station and counts how often every pair of
000900*                commodities turns up on the same market at once
001000*                (supply greater than zero on both).  5-CHUNKS
001100*                uses the counts to steer chunks toward bins that
001200*                already hold a commodity they are commonly sold
001300*                alongside, so one haul tends to clear two needs
001400*                off the board instead of one.
001500* Tectonics:     cobc
001600******************************************************************
001700*    CHANGE LOG
001800*    ----------------------------------------------------------
001900*    11/05/1994  JPK CR0489  Original program.                    CR0489  
002000*    08/09/1995  JPK CR0601  Raised WS-SC-TABLE from 30 to 60     CR0601  
002100*                            slots - the big Coriolis starports   CR0601  
002200*                            were truncating their market list.   CR0601  
002300*    19/01/1999  MT  CR0741  Y2K sweep - program has no date      CR0741  
002400*                            fields, nothing to change, logged    CR0741  
002500*                            for the audit trail anyway.          CR0741  
002600*    18/06/2007  RD  CR0901  Pulled WS-OUTER-IDX off WS-MISC to a CR0901  
002700*                            standalone item - same habit the     CR0901  
002800*                            other phases picked up this year.    CR0901  
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID. 4-COOCUR.
003200 AUTHOR. JPK.
003300 INSTALLATION. STARHAUL LOGISTICS - BATCH DATA PROCESSING.
003400 DATE-WRITTEN. 11/05/1994.
003500 DATE-COMPILED.
003600 SECURITY. STARHAUL INTERNAL USE ONLY.
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100*        Standard printer-channel mnemonic, carried on every
004200*        program in this shop whether or not it prints, so the
004300*        skeleton stays the same for whoever copies this as a
004400*        starting point next.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900*    Station-supply work file from 2-GALAXY - must arrive grouped
005000*    by system/station, one record per commodity on that market,
005100*    the way the extract naturally lists a station's goods
005200*    together.  This program does not re-sort it.
005300     SELECT  F-SUPPLY-IN   ASSIGN TO "SUPPLYWK"
005400             ORGANIZATION LINE SEQUENTIAL.
005500
005600*    Commodity co-occurrence counts, one record per pair seen.
005700     SELECT  F-COOCUR-OUT  ASSIGN TO "COOCUROT"
005800             ORGANIZATION LINE SEQUENTIAL.
005900
006000******************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 FD  F-SUPPLY-IN.
006500     COPY CPSUPPLY REPLACING ==SS-RECORD== BY ==F-SUPPLY-IN-REC==.
006600
006700 FD  F-COOCUR-OUT.
006800     COPY CPCOOCUR REPLACING ==CO-RECORD== BY ==F-COOCUR-OUT-REC==.
006900
007000******************************************************************
007100 WORKING-STORAGE SECTION.
007200
007300 1   FILE-WORKING-MANAGER.
007400* ++===                                fin article rencontre ===++
007500     05  FIN-ENREG                  PIC X(01) VALUE SPACE.
007600         88  FF                               VALUE HIGH-VALUE.
007700     05  WS-FIRST-ROW-SW            PIC X(01) VALUE 'Y'.
007800         88  WS-FIRST-ROW                      VALUE 'Y'.
007900
008000*        Current station's break key, held apart from the record
008100*        area so the compare still has something to compare
008200*        against after CLOSE clears the FD on end of file.
008300 1   WS-BREAK-KEY-GROUP.
008400     05  WS-BREAK-SYSTEM            PIC X(40).
008500     05  WS-BREAK-STATION           PIC X(40).
008600 1   WS-BREAK-KEY-FLAT REDEFINES WS-BREAK-KEY-GROUP
008700                       PIC X(80).
008800
008900*        Run-date stamp, broken out the way every batch job in
009000*        this shop breaks one out.
009100 1   WS-RUN-DATE-GROUP.
009200     05  WS-RUN-DATE                PIC 9(6) COMP-3 VALUE ZERO.
009300 1   WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-GROUP.
009400     05  WS-RUN-YY                  PIC 9(2).
009500     05  WS-RUN-MM                  PIC 9(2).
009600     05  WS-RUN-DD                  PIC 9(2).
009700
009800*        Commodities seen so far at the station currently being
009900*        accumulated.  60 slots - CR0601 raised this once, no
010000*        market on file has come close to it since.
010100 1   STATION-MARKET-MANAGER.
010200     05  WS-SC-COUNT                PIC 9(3) COMP VALUE ZERO.
010300     05  WS-SC-TABLE OCCURS 60 TIMES
010400                     INDEXED BY WS-SC-IDX.
010500         10  WS-SC-NAME              PIC X(40).
010600
010700*        Every distinct commodity pair seen anywhere in the run,
010800*        symmetric - stored once per pair in the order first
010900*        encountered, the same convention CPCOOCUR documents for
011000*        5-CHUNKS to probe on lookup.  2000 slots covers a full
011100*        galaxy cut of commodities several times over; Support
011200*        has never forwarded a sheet with more than 140 distinct
011300*        commodities on it.
011400 1   PAIR-DATA-MANAGER.
011500     05  WS-PAIR-COUNT               PIC 9(4) COMP VALUE ZERO.
011600     05  WS-PAIR-TABLE OCCURS 2000 TIMES
011700                       INDEXED BY WS-PAIR-IDX.
011800         10  WS-PAIR-A               PIC X(40).
011900         10  WS-PAIR-B               PIC X(40).
012000         10  WS-PAIR-TALLY            PIC S9(5) COMP-3 VALUE ZERO.
012100
012200*        Alternate view of the pair count for the occasional
012300*        trace DISPLAY - same reasoning as every other program
012400*        in this run, COMP items do not DISPLAY cleanly on all
012500*        of our runtimes.
012600 1   WS-PAIR-COUNT-DISP-GROUP.
012700     05  WS-PAIR-COUNT-DISP          PIC 9(4).
012800 1   WS-PAIR-COUNT-DISP-FLAT REDEFINES WS-PAIR-COUNT-DISP-GROUP
012900                             PIC 9(4).
013000
013100 1   WS-MATCH-MANAGER.
013200     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.
013300         88  WS-SLOT-FOUND                     VALUE 'Y'.
013400
013500 1   WS-MISC.
013600     05  WS-INNER-IDX                PIC 9(3) COMP VALUE ZERO.
013700
013800*        Standalone outer-loop index, off the group the way a
013900*        lone counter always sits in this shop.
014000 77  WS-OUTER-IDX                PIC 9(3) COMP VALUE ZERO.
014100******************************************************************
014200 PROCEDURE DIVISION.
014300
014400 0000-MAIN-PROCEDURE.
014500
014600     OPEN INPUT  F-SUPPLY-IN
014700     OPEN OUTPUT F-COOCUR-OUT
014800
014900     PERFORM 0100-READ-NEXT-SUPPLY-ROW THRU 0100-EXIT
015000
015100     PERFORM 1000-PROCESS-SUPPLY-ROW THRU 1000-EXIT
015200         UNTIL FF
015300
015400*        Final station in the file never hit a break row - pair
015500*        it up now the same way a mid-file break would have.
015600     IF NOT WS-FIRST-ROW
015700         PERFORM 2000-PAIR-UP-STATION THRU 2000-EXIT
015800     END-IF
015900
016000     SET WS-PAIR-IDX TO 1
016100     PERFORM 3000-WRITE-COOCUR-OUT THRU 3000-EXIT
016200         UNTIL WS-PAIR-IDX > WS-PAIR-COUNT
016300
016400     MOVE WS-PAIR-COUNT TO WS-PAIR-COUNT-DISP
016500     DISPLAY 'COMMODITY PAIRS COUNTED: ' WS-PAIR-COUNT-DISP
016600
016700     CLOSE F-SUPPLY-IN F-COOCUR-OUT
016800
016900     .
017000 0000-EXIT.
017100     EXIT.
017200
017300 0100-READ-NEXT-SUPPLY-ROW.
017400
017500     READ F-SUPPLY-IN
017600         AT END
017700             GO TO 0100-EOF
017800     END-READ
017900     GO TO 0100-EXIT.
018000
018100 0100-EOF.
018200     SET FF TO TRUE.
018300
018400 0100-EXIT.
018500     EXIT.
018600
018700******************************************************************
018800*    On a break in (system, station) the prior station's market
018900*    is complete and gets paired up before the new station's
019000*    market list starts filling.
019100******************************************************************
019200 1000-PROCESS-SUPPLY-ROW.
019300
019400     IF WS-FIRST-ROW
019500         MOVE SS-SYSTEM-NAME  TO WS-BREAK-SYSTEM
019600         MOVE SS-STATION-NAME TO WS-BREAK-STATION
019700         SET WS-FIRST-ROW TO FALSE
019800     ELSE
019900         IF SS-SYSTEM-NAME NOT = WS-BREAK-SYSTEM
020000            OR SS-STATION-NAME NOT = WS-BREAK-STATION
020100             PERFORM 2000-PAIR-UP-STATION THRU 2000-EXIT
020200             MOVE SS-SYSTEM-NAME  TO WS-BREAK-SYSTEM
020300             MOVE SS-STATION-NAME TO WS-BREAK-STATION
020400         END-IF
020500     END-IF
020600
020700     IF SS-COMMODITY-NAME NOT = SPACES
020800             AND SS-SUPPLY-QTY NOT < 1
020900             AND WS-SC-COUNT < 60
021000         ADD 1 TO WS-SC-COUNT
021100         MOVE SS-COMMODITY-NAME TO WS-SC-NAME (WS-SC-COUNT)
021200     END-IF
021300
021400     PERFORM 0100-READ-NEXT-SUPPLY-ROW THRU 0100-EXIT
021500
021600     .
021700 1000-EXIT.
021800     EXIT.
021900
022000******************************************************************
022100*    Every unordered pair of distinct commodities in the table
022200*    that was just completed gets its symmetric counter bumped,
022300*    then the table empties for the next station.
022400******************************************************************
022500 2000-PAIR-UP-STATION.
022600
022700     IF WS-SC-COUNT > 1
022800         MOVE 1 TO WS-OUTER-IDX
022900         PERFORM 2050-PAIR-UP-OUTER THRU 2050-EXIT
023000             UNTIL WS-OUTER-IDX > WS-SC-COUNT
023100     END-IF
023200
023300     MOVE ZERO TO WS-SC-COUNT
023400
023500     .
023600 2000-EXIT.
023700     EXIT.
023800
023900 2050-PAIR-UP-OUTER.
024000
024100     MOVE WS-OUTER-IDX TO WS-INNER-IDX
024200     PERFORM 2060-PAIR-UP-INNER THRU 2060-EXIT
024300         UNTIL WS-INNER-IDX > WS-SC-COUNT
024400
024500     ADD 1 TO WS-OUTER-IDX
024600
024700     .
024800 2050-EXIT.
024900     EXIT.
025000
025100 2060-PAIR-UP-INNER.
025200
025300     IF WS-SC-NAME (WS-OUTER-IDX) NOT = WS-SC-NAME (WS-INNER-IDX)
025400         PERFORM 2100-BUMP-PAIR-COUNT THRU 2100-EXIT
025500     END-IF
025600
025700     ADD 1 TO WS-INNER-IDX
025800
025900     .
026000 2060-EXIT.
026100     EXIT.
026200
026300******************************************************************
026400*    Finds the (A,B) pair in whichever order it was first stored
026500*    and adds one to its tally; opens a new slot, A-then-B in
026600*    the order encountered here, when the pair has never been
026700*    seen before.
026800******************************************************************
026900 2100-BUMP-PAIR-COUNT.
027000
027100     SET WS-SLOT-FOUND TO FALSE
027200     SET WS-PAIR-IDX TO 1
027300
027400     PERFORM 2110-SEARCH-PAIR THRU 2110-EXIT
027500         UNTIL WS-PAIR-IDX > WS-PAIR-COUNT
027600             OR WS-SLOT-FOUND
027700
027800     IF NOT WS-SLOT-FOUND AND WS-PAIR-COUNT < 2000
027900         ADD 1 TO WS-PAIR-COUNT
028000         SET WS-PAIR-IDX TO WS-PAIR-COUNT
028100         MOVE WS-SC-NAME (WS-OUTER-IDX) TO WS-PAIR-A (WS-PAIR-IDX)
028200         MOVE WS-SC-NAME (WS-INNER-IDX) TO WS-PAIR-B (WS-PAIR-IDX)
028300         MOVE ZERO TO WS-PAIR-TALLY (WS-PAIR-IDX)
028400         SET WS-SLOT-FOUND TO TRUE
028500     END-IF
028600
028700*        WS-SLOT-FOUND is still off here only when the table is
028800*        already full and this is a pair that never made it in
028900*        - nothing left to bump.
029000     IF WS-SLOT-FOUND
029100         ADD 1 TO WS-PAIR-TALLY (WS-PAIR-IDX)
029200     END-IF
029300
029400     .
029500 2100-EXIT.
029600     EXIT.
029700
029800 2110-SEARCH-PAIR.
029900
030000     IF (WS-PAIR-A (WS-PAIR-IDX) = WS-SC-NAME (WS-OUTER-IDX)
030100         AND WS-PAIR-B (WS-PAIR-IDX) = WS-SC-NAME (WS-INNER-IDX))
030200       OR
030300        (WS-PAIR-A (WS-PAIR-IDX) = WS-SC-NAME (WS-INNER-IDX)
030400         AND WS-PAIR-B (WS-PAIR-IDX) = WS-SC-NAME (WS-OUTER-IDX))
030500         SET WS-SLOT-FOUND TO TRUE
030600     ELSE
030700         SET WS-PAIR-IDX UP BY 1
030800     END-IF
030900
031000     .
031100 2110-EXIT.
031200     EXIT.
031300
031400******************************************************************
031500*    Emits RECORD LAYOUT #5, one row per distinct pair.
031600******************************************************************
031700 3000-WRITE-COOCUR-OUT.
031800
031900     MOVE WS-PAIR-A (WS-PAIR-IDX)     TO CO-COMMODITY-A
032000     MOVE WS-PAIR-B (WS-PAIR-IDX)     TO CO-COMMODITY-B
032100     MOVE WS-PAIR-TALLY (WS-PAIR-IDX) TO CO-COUNT
032200     WRITE F-COOCUR-OUT-REC
032300
032400     SET WS-PAIR-IDX UP BY 1
032500
032600     .
032700 3000-EXIT.
032800     EXIT.
032900
033000 FIN-PGM.
033100     STOP RUN.
