000100******************************************************************
000200* Author:        RD
000300* Installation:  STARHAUL LOGISTICS - BATCH DATA PROCESSING
000400* Date-Written:  21/09/1990
000500* Date-Compiled:
000600* Security:      STARHAUL INTERNAL USE ONLY
000700* Purpose:       Prints the route-leg listing 6-ROUTES produced -
000800*                one line per leg, a subtotal line the instant a
000900*                bin's legs run out, and a final grand-total line
001000*                for the whole run.  This is the sheet that goes
001100*                out to the haulers; get the column widths wrong
001200*                and Dispatch hears about it before we do.
001300* Tectonics:     cobc
001400******************************************************************
001500*    CHANGE LOG
001600*    ----------------------------------------------------------
001700*    21/09/1990  RD  CR0203  Original program.                    CR0203  
001800*    05/04/1991  RD  CR0288  Added the cargo-capacity line to the CR0288  
001900*                            header - Dispatch kept having to     CR0288  
002000*                            cross-reference the run card by hand.CR0288  
002100*    30/03/1995  JPK CR0558  Widened the commodity-set column to  CR0558  
002200*                            X(40) alongside CPLEG's widening -   CR0558  
002300*                            still truncates big multi-pickup     CR0558  
002400*                            legs, same trade-off the leg record  CR0558  
002500*                            itself made.                         CR0558  
002600*    19/01/1999  MT  CR0741  Y2K sweep - program has no date      CR0741  
002700*                            fields, nothing to change, logged    CR0741  
002800*                            for the audit trail anyway.          CR0741  
002900*    15/01/2010  RD  CR0967  Pulled WS-LINES-WRITTEN off          CR0967  
003000*                            WS-COUNTS onto its own item, and     CR0967  
003100*                            header's first line to C01 so the    CR0967  
003200*                            top-of-form channel earns its keep.  CR0967  
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. 7-REPORT.
003600 AUTHOR. RD.
003700 INSTALLATION. STARHAUL LOGISTICS - BATCH DATA PROCESSING.
003800 DATE-WRITTEN. 21/09/1990.
003900 DATE-COMPILED.
004000 SECURITY. STARHAUL INTERNAL USE ONLY.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500*        Top-of-form channel for the listing's first header line -
004600*        F-REPORT-OUT is disk today, not a spooled printer, but
004700*        the mnemonic still earns its keep the day Dispatch asks
004800*        for this run back on a real line printer again.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300*    Route legs, already in bin/sequence order out of 6-ROUTES -
005400*    this program does not re-sort it.
005500     SELECT  F-LEG-IN     ASSIGN TO "ROUTELEG"
005600             ORGANIZATION LINE SEQUENTIAL.
005700
005800*    Per-bin and grand totals, keyed by bin number - pulled
005900*    RANDOM the instant the leg listing breaks on bin number.
006000     SELECT  F-TOTAL-IN   ASSIGN TO "ROUTETOT"
006100             ORGANIZATION IS INDEXED
006200             ACCESS MODE IS RANDOM
006300             RECORD KEY IS RT-BIN-NUMBER.
006400
006500*    Run-control card - only CP-CARGO-CAPACITY is used here.
006600     SELECT  F-PARM-IN    ASSIGN TO "RUNPARM"
006700             ORGANIZATION LINE SEQUENTIAL.
006800
006900*    Printed listing.
007000     SELECT  F-REPORT-OUT ASSIGN TO "ROUTERPT"
007100             ORGANIZATION LINE SEQUENTIAL.
007200
007300******************************************************************
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  F-LEG-IN.
007800     COPY CPLEG REPLACING ==RL-RECORD== BY ==F-LEG-IN-REC==.
007900
008000 FD  F-TOTAL-IN.
008100     COPY CPTOTAL REPLACING ==RT-RECORD== BY ==F-TOTAL-IN-REC==.
008200
008300 FD  F-PARM-IN.
008400     COPY CPPARM REPLACING ==CP-RECORD== BY ==F-PARM-IN-REC==.
008500
008600 FD  F-REPORT-OUT.
008700 01  FS-DATA                        PIC X(150).
008800
008900******************************************************************
009000 WORKING-STORAGE SECTION.
009100
009200 1   FILE-WORKING-MANAGER.
009300* ++===                                fin article rencontre ===++
009400     05  FIN-ENREG                  PIC X(01) VALUE SPACE.
009500         88  FF                               VALUE HIGH-VALUE.
009600     05  WS-FIRST-ROW-SW            PIC X(01) VALUE 'Y'.
009700         88  WS-FIRST-ROW                      VALUE 'Y'.
009800     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.
009900         88  WS-TOTAL-FOUND                    VALUE 'Y'.
010000
010100*        Current bin's break key, held apart from the record area
010200*        the same way every control-break program in this run
010300*        holds it, so the compare still works after CLOSE clears
010400*        the FD.
010500 1   WS-BREAK-BIN-GROUP.
010600     05  WS-BREAK-BIN               PIC 9(4).
010700 1   WS-BREAK-BIN-FLAT REDEFINES WS-BREAK-BIN-GROUP
010800                       PIC 9(4).
010900
011000*        Cargo capacity off the run card, for the report header.
011100*        The digit-array view is the same "alternate view of a
011200*        numeric field" idiom CPSUPPLY's SS-COORD-TABLE uses for
011300*        coordinates - nothing here walks it today, kept in step
011400*        with house habit in case Dispatch ever asks for a
011500*        per-digit check-digit on the header line.
011600 1   WS-CAPACITY-GROUP.
011700     05  WS-CAPACITY                PIC 9(7).
011800 1   WS-CAPACITY-TABLE REDEFINES WS-CAPACITY-GROUP.
011900     05  WS-CAPACITY-DIGIT          PIC 9(1) OCCURS 7 TIMES.
012000
012100 1   WS-COUNTS.
012200     05  WS-BINS-LISTED             PIC 9(4) COMP VALUE ZERO.
012300
012400*        Standalone line counter, off the group the way a lone
012500*        counter always sits in this shop's working-storage.
012600 77  WS-LINES-WRITTEN           PIC 9(5) COMP VALUE ZERO.
012700*        Alternate view of the bin count for the closing trace
012800*        DISPLAY - COMP items do not DISPLAY cleanly on all of
012900*        our runtimes.
013000 1   WS-BINS-LISTED-DISP-GROUP.
013100     05  WS-BINS-LISTED-DISP        PIC 9(4).
013200 1   WS-BINS-LISTED-DISP-FLAT REDEFINES
013300                              WS-BINS-LISTED-DISP-GROUP
013400                              PIC 9(4).
013500
013600******************************************************************
013700*    Report layout - same ARTICLE-* family every printed listing
013800*    in this shop is built from.
013900******************************************************************
014000 1   AFFICHAGE.
014100
014200     05  ARTICLE-TITRE              PIC X(45) VALUE
014300         'STARHAUL TRADE-RUN ROUTE PLAN LISTING'.
014400
014500     05  ARTICLE-CAPACITY.
014600         10  FILLER                 PIC X(22) VALUE
014700             'CARGO CAPACITY USED :'.
014800         10  CAP-DISPLAY            PIC Z(6)9.
014900
015000     05  ARTICLE-LIGNE.
015100         10  FILLER PIC X VALUE '+'.
015200         10  FILLER PIC X(6)  VALUE '------'.
015300         10  FILLER PIC X VALUE '+'.
015400         10  FILLER PIC X(6)  VALUE '------'.
015500         10  FILLER PIC X VALUE '+'.
015600         10  FILLER PIC X(20) VALUE
015700             '--------------------'.
015800         10  FILLER PIC X VALUE '+'.
015900         10  FILLER PIC X(20) VALUE
016000             '--------------------'.
016100         10  FILLER PIC X VALUE '+'.
016200         10  FILLER PIC X(40) VALUE
016300             '----------------------------------------'.
016400         10  FILLER PIC X VALUE '+'.
016500         10  FILLER PIC X(16) VALUE
016600             '----------------'.
016700         10  FILLER PIC X VALUE '+'.
016800         10  FILLER PIC X(10) VALUE '----------'.
016900         10  FILLER PIC X VALUE '+'.
017000
017100     05  ARTICLE-ENTETE.
017200         10  FILLER PIC X VALUE '|'.
017300         10  FILLER PIC X(6)  VALUE 'BIN'.
017400         10  FILLER PIC X VALUE '|'.
017500         10  FILLER PIC X(6)  VALUE 'SEQ'.
017600         10  FILLER PIC X VALUE '|'.
017700         10  FILLER PIC X(20) VALUE 'SYSTEM'.
017800         10  FILLER PIC X VALUE '|'.
017900         10  FILLER PIC X(20) VALUE 'STATION'.
018000         10  FILLER PIC X VALUE '|'.
018100         10  FILLER PIC X(40) VALUE 'COMMODITIES'.
018200         10  FILLER PIC X VALUE '|'.
018300         10  FILLER PIC X(16) VALUE 'ACTION'.
018400         10  FILLER PIC X VALUE '|'.
018500         10  FILLER PIC X(10) VALUE 'DISTANCE'.
018600         10  FILLER PIC X VALUE '|'.
018700
018800     05  ARTICLE-DETAIL.
018900         10  FILLER PIC X VALUE '|'.
019000         10  D-BIN                  PIC Z(3)9.
019100         10  FILLER PIC X VALUE '|'.
019200         10  D-SEQ                  PIC Z(3)9.
019300         10  FILLER PIC X VALUE '|'.
019400         10  D-SYSTEM               PIC X(20).
019500         10  FILLER PIC X VALUE '|'.
019600         10  D-STATION              PIC X(20).
019700         10  FILLER PIC X VALUE '|'.
019800         10  D-COMMODITIES          PIC X(40).
019900         10  FILLER PIC X VALUE '|'.
020000         10  D-ACTION               PIC X(16).
020100         10  FILLER PIC X VALUE '|'.
020200         10  D-DISTANCE             PIC Z(6)9.99.
020300         10  FILLER PIC X VALUE '|'.
020400
020500     05  ARTICLE-SUBTOTAL.
020600         10  FILLER PIC X(14) VALUE SPACES.
020700         10  FILLER PIC X(16) VALUE 'BIN TOTAL  :'.
020800         10  ST-BIN                 PIC Z(3)9.
020900         10  FILLER PIC X(4)  VALUE SPACES.
021000         10  FILLER PIC X(12) VALUE 'DISTANCE :'.
021100         10  ST-DISTANCE            PIC Z(6)9.99.
021200         10  FILLER PIC X(4)  VALUE SPACES.
021300         10  FILLER PIC X(8)  VALUE 'LEGS :'.
021400         10  ST-LEGS                PIC Z(3)9.
021500
021600     05  ARTICLE-FIN.
021700         10  FIN-BINS.
021800             15  FILLER PIC X(20) VALUE 'BINS ROUTED'.
021900             15  FILLER PIC X VALUE ':'.
022000             15  FIN-BINS-VAL       PIC Z(3)9.
022100         10  FIN-TOTAL.
022200             15  FILLER PIC X(20) VALUE 'GRAND TOTAL DISTANCE'.
022300             15  FILLER PIC X VALUE ':'.
022400             15  FIN-TOTAL-VAL      PIC Z(9)9.99.
022500
022600******************************************************************
022700 PROCEDURE DIVISION.
022800
022900 0000-MAIN-PROCEDURE.
023000
023100     OPEN INPUT  F-LEG-IN
023200     OPEN INPUT  F-TOTAL-IN
023300     OPEN INPUT  F-PARM-IN
023400     OPEN OUTPUT F-REPORT-OUT
023500
023600     PERFORM 0100-READ-PARM THRU 0100-EXIT
023700     PERFORM 1000-PRINT-HEADERS THRU 1000-EXIT
023800
023900     MOVE 'N' TO FIN-ENREG
024000
024100     PERFORM 0190-READ-NEXT-LEG-ROW THRU 0190-EXIT
024200
024300     PERFORM 2000-PROCESS-LEG-ROW THRU 2000-EXIT
024400         UNTIL FF
024500
024600     IF NOT WS-FIRST-ROW
024700         PERFORM 3000-PRINT-BIN-TOTAL THRU 3000-EXIT
024800     END-IF
024900
025000     PERFORM 4000-PRINT-GRAND-TOTAL THRU 4000-EXIT
025100
025200     CLOSE F-LEG-IN F-TOTAL-IN F-PARM-IN F-REPORT-OUT
025300
025400     MOVE WS-BINS-LISTED TO WS-BINS-LISTED-DISP
025500     DISPLAY 'BINS LISTED: ' WS-BINS-LISTED-DISP
025600
025700     .
025800 0000-EXIT.
025900     EXIT.
026000
026100 0190-READ-NEXT-LEG-ROW.
026200
026300     READ F-LEG-IN
026400         AT END
026500             GO TO 0190-EOF
026600     END-READ
026700     GO TO 0190-EXIT.
026800
026900 0190-EOF.
027000     SET FF TO TRUE.
027100
027200 0190-EXIT.
027300     EXIT.
027400
027500 0100-READ-PARM.
027600
027700     READ F-PARM-IN
027800         AT END
027900             MOVE ZERO TO WS-CAPACITY
028000         NOT AT END
028100             MOVE CP-CARGO-CAPACITY TO WS-CAPACITY
028200     END-READ
028300
028400     .
028500 0100-EXIT.
028600     EXIT.
028700
028800 1000-PRINT-HEADERS.
028900
029000     MOVE ARTICLE-TITRE TO FS-DATA
029100     WRITE FS-DATA AFTER ADVANCING C01
029200
029300     MOVE WS-CAPACITY TO CAP-DISPLAY
029400     MOVE ARTICLE-CAPACITY TO FS-DATA
029500     WRITE FS-DATA
029600
029700     MOVE ARTICLE-LIGNE TO FS-DATA
029800     WRITE FS-DATA
029900     MOVE ARTICLE-ENTETE TO FS-DATA
030000     WRITE FS-DATA
030100     MOVE ARTICLE-LIGNE TO FS-DATA
030200     WRITE FS-DATA
030300
030400     .
030500 1000-EXIT.
030600     EXIT.
030700
030800******************************************************************
030900*    Control break on RL-BIN-NUMBER - the instant a new bin shows
031000*    up the prior bin's subtotal line prints.
031100******************************************************************
031200 2000-PROCESS-LEG-ROW.
031300
031400     IF WS-FIRST-ROW
031500         MOVE RL-BIN-NUMBER TO WS-BREAK-BIN
031600         SET WS-FIRST-ROW TO FALSE
031700     ELSE
031800         IF RL-BIN-NUMBER NOT = WS-BREAK-BIN
031900             PERFORM 3000-PRINT-BIN-TOTAL THRU 3000-EXIT
032000             MOVE RL-BIN-NUMBER TO WS-BREAK-BIN
032100         END-IF
032200     END-IF
032300
032400     PERFORM 2100-PRINT-LEG-LINE THRU 2100-EXIT
032500
032600     PERFORM 0190-READ-NEXT-LEG-ROW THRU 0190-EXIT
032700
032800     .
032900 2000-EXIT.
033000     EXIT.
033100
033200 2100-PRINT-LEG-LINE.
033300
033400     MOVE RL-BIN-NUMBER      TO D-BIN
033500     MOVE RL-SEQ-NUMBER      TO D-SEQ
033600     MOVE RL-SYSTEM-NAME     TO D-SYSTEM
033700     MOVE RL-STATION-NAME    TO D-STATION
033800     MOVE RL-COMMODITY-TEXT  TO D-COMMODITIES
033900     MOVE RL-ACTION          TO D-ACTION
034000     MOVE RL-DISTANCE        TO D-DISTANCE
034100
034200     MOVE ARTICLE-DETAIL TO FS-DATA
034300     WRITE FS-DATA
034400     ADD 1 TO WS-LINES-WRITTEN
034500
034600     .
034700 2100-EXIT.
034800     EXIT.
034900
035000******************************************************************
035100*    Pulls the bin's total RANDOM off ROUTETOT the instant its
035200*    leg listing is done, rather than staging a running subtotal
035300*    of our own - 6-ROUTES already did the rounding and the
035400*    arithmetic once, no sense doing it again here.
035500******************************************************************
035600 3000-PRINT-BIN-TOTAL.
035700
035800     MOVE WS-BREAK-BIN TO RT-BIN-NUMBER
035900     SET WS-TOTAL-FOUND TO FALSE
036000
036100     READ F-TOTAL-IN
036200         INVALID KEY
036300             DISPLAY 'NO TOTAL RECORD FOR BIN - ' WS-BREAK-BIN
036400         NOT INVALID KEY
036500             SET WS-TOTAL-FOUND TO TRUE
036600     END-READ
036700
036800     IF WS-TOTAL-FOUND
036900         MOVE WS-BREAK-BIN        TO ST-BIN
037000         MOVE RT-TOTAL-DISTANCE   TO ST-DISTANCE
037100         MOVE RT-LEG-COUNT        TO ST-LEGS
037200         MOVE ARTICLE-SUBTOTAL TO FS-DATA
037300         WRITE FS-DATA
037400         ADD 1 TO WS-LINES-WRITTEN
037500         ADD 1 TO WS-BINS-LISTED
037600     END-IF
037700
037800     .
037900 3000-EXIT.
038000     EXIT.
038100
038200******************************************************************
038300*    The grand-total record sits at RT-BIN-NUMBER 0000, written
038400*    last by 6-ROUTES, with RT-LEG-COUNT there repurposed to
038500*    carry the run's bin count.
038600******************************************************************
038700 4000-PRINT-GRAND-TOTAL.
038800
038900     MOVE ZERO TO RT-BIN-NUMBER
039000     SET WS-TOTAL-FOUND TO FALSE
039100
039200     READ F-TOTAL-IN
039300         INVALID KEY
039400             DISPLAY 'NO GRAND TOTAL RECORD ON ROUTETOT'
039500         NOT INVALID KEY
039600             SET WS-TOTAL-FOUND TO TRUE
039700     END-READ
039800
039900     IF WS-TOTAL-FOUND
040000         MOVE ARTICLE-LIGNE TO FS-DATA
040100         WRITE FS-DATA
040200         MOVE RT-LEG-COUNT      TO FIN-BINS-VAL
040300         MOVE FIN-BINS TO FS-DATA
040400         WRITE FS-DATA
040500         MOVE RT-TOTAL-DISTANCE TO FIN-TOTAL-VAL
040600         MOVE FIN-TOTAL TO FS-DATA
040700         WRITE FS-DATA
040800         ADD 2 TO WS-LINES-WRITTEN
040900     END-IF
041000
041100     .
041200 4000-EXIT.
041300     EXIT.
041400
041500 FIN-PGM.
041600     STOP RUN.
