000100******************************************************************
000200* Copybook:  CPSUPPLY
000300* Author:    R. DUCROS
000400* Installation: STARHAUL LOGISTICS - BATCH DATA PROCESSING
000500* Purpose:   Master record for the flattened galaxy/station
000600*            extract.  One record per (station, commodity-on-
000700*            sale) pair - the upstream extract job explodes each
000800*            station's market list before this record ever
000900*            reaches the planner, so there is no repeating
001000*            group here for the market itself.
001100*
001200*            This is the single biggest record in the planner
001300*            and the one nearly every phase touches in some
001400*            form, so it gets its own copybook rather than being
001500*            re-keyed by hand in six places the way the earlier
001600*            manual extract sheets used to get copied around.
001700*
001800*            SS-COORD-TABLE below is an alternate array view of
001900*            the three coordinate axes.  6-ROUTES walks it with
002000*            a subscript to build the Euclidean distance instead
002100*            of writing the sum-of-squares out three times by
002200*            hand - keep the REDEFINES and the OCCURS view in
002300*            step with SS-COORD-GROUP if another axis is ever
002400*            added (it will not be, this is a 3-D galaxy, but
002500*            said that about the 2-axis version too - JPK).
002600* Tectonics: COPY CPSUPPLY.
002700******************************************************************
002800*    CHANGE LOG
002900*    ----------------------------------------------------------
003000*    22/08/1989  RD  CR0117  Original layout - system/station     CR0117  
003100*                            name, coordinates, one commodity.    CR0117  
003200*    05/04/1990  RD  CR0156  Added SS-PREF-PENALTY.  Scoring was  CR0156  
003300*                            being recomputed from SS-STATION-    CR0156  
003400*                            TYPE on every candidate pass; it is  CR0156  
003500*                            cheaper to stamp it once on extract. CR0156  
003600*    17/07/1992  JPK CR0349  Added SS-ECONOMY and SS-ECON-COMBO   CR0349  
003700*                            for the economy-affinity bin packer. CR0349  
003800*    30/03/1995  JPK CR0558  Added SS-COORD-TABLE REDEFINES for   CR0558  
003900*                            the distance routine - was tired of  CR0558  
004000*                            three near-identical COMPUTE lines   CR0558  
004100*                            in every program that needed range.  CR0558  
004200*    19/01/1999  MT  CR0741  Y2K sweep - no date fields, nothing  CR0741  
004300*                            to change, logged for the audit      CR0741  
004400*                            trail anyway.                        CR0741  
004500*    ----------------------------------------------------------
004600 01  SS-RECORD.
004700*        ---- where --------------------------------------------
004800    05  SS-LOCATION.
004900        10  SS-SYSTEM-NAME         PIC X(40).
005000        10  SS-STATION-NAME        PIC X(40).
005100*        ---- coordinates, light-years from the galactic origin
005200    05  SS-COORD-GROUP.
005300        10  SS-COORD-X             PIC S9(6)V9(2) COMP-3.
005400        10  SS-COORD-Y             PIC S9(6)V9(2) COMP-3.
005500        10  SS-COORD-Z             PIC S9(6)V9(2) COMP-3.
005600    05  SS-COORD-TABLE REDEFINES SS-COORD-GROUP.
005700        10  SS-COORD-AXIS          PIC S9(6)V9(2) COMP-3
005800                                   OCCURS 3 TIMES.
005900*        ---- how the route search should prefer this station --
006000    05  SS-CLASSIFICATION.
006100        10  SS-PREF-PENALTY        PIC 9(3).
006200        10  SS-STATION-TYPE        PIC X(20).
006300        10  SS-ECONOMY             PIC X(20).
006400        10  SS-ECON-COMBO          PIC X(41).
006500*        ---- one commodity this station has on its market -----
006600    05  SS-MARKET.
006700        10  SS-COMMODITY-NAME      PIC X(40).
006800        10  SS-SUPPLY-QTY          PIC 9(7).
006900    05  FILLER                     PIC X(20).
