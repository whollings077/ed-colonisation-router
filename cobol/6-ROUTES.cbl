000100******************************************************************
000200* Author:        MT
000300* Installation:  STARHAUL LOGISTICS - BATCH DATA PROCESSING
000400* Date-Written:  19/09/1990
000500* Date-Compiled:
000600* Security:      STARHAUL INTERNAL USE ONLY
000700* Purpose:       Plans one pickup route per bin - starting and
000800*                ending at the home system, greedily picks the
000900*                best-scoring station for the commodities still
001000*                needed until the bin is covered or every
001100*                remaining commodity has come up empty, then
001200*                returns home.  Writes one leg record per stop
001300*                and one total record per bin, plus a final
001400*                grand-total record carrying the whole run's
001500*                distance and bin count.
001600* Tectonics:     cobc
001700******************************************************************
001800*    CHANGE LOG
001900*    ----------------------------------------------------------
002000*    19/09/1990  MT  CR0203  Original program - straight nearest- CR0203  
002100*                            station greedy search, no scoring    CR0203  
002200*                            beyond raw distance.                 CR0203  
002300*    05/04/1991  RD  CR0288  Added the station-type preference    CR0288  
002400*                            penalty into the score - nearest     CR0288  
002500*                            station was landing haulers on       CR0288  
002600*                            outposts three jumps past a starport CR0288  
002700*                            carrying the same goods.             CR0288  
002800*    17/07/1992  JPK CR0349  Added the affinity match-ratio       CR0349  
002900*                            adjustment once CPAFFIN existed.     CR0349  
003000*    14/03/1997  RD  CR0655  Raised WS-SUPPLY-TABLE to 5000 and   CR0655  
003100*                            WS-CAND-TABLE to 300 alongside the   CR0655  
003200*                            chunk-table increase in 5-CHUNKS.    CR0655  
003300*    19/01/1999  MT  CR0741  Y2K sweep - program has no date      CR0741  
003400*                            fields, nothing to change, logged    CR0741  
003500*                            for the audit trail anyway.          CR0741  
003600*    27/07/2009  MT  CR0944  Pulled WS-LEG-SEQ off the group it   CR0944
003700*                            shared with the bin counters - same  CR0944
003800*                            standalone-counter habit 4-COOCUR    CR0944
003900*                            and 3-AFFIN picked up earlier.       CR0944
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID. 6-ROUTES.
004300 AUTHOR. MT.
004400 INSTALLATION. STARHAUL LOGISTICS - BATCH DATA PROCESSING.
004500 DATE-WRITTEN. 19/09/1990.
004600 DATE-COMPILED.
004700 SECURITY. STARHAUL INTERNAL USE ONLY.
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200*        Standard printer-channel mnemonic, carried on every
005300*        program in this shop whether or not it prints, so the
005400*        skeleton stays the same for whoever copies this as a
005500*        starting point next.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000*    Resolved home position from 2-GALAXY.
006100     SELECT  F-HOME-IN    ASSIGN TO "HOMEWK"
006200             ORGANIZATION LINE SEQUENTIAL.
006300
006400*    Run-control card - only CP-MAX-RANGE is used here.
006500     SELECT  F-PARM-IN    ASSIGN TO "RUNPARM"
006600             ORGANIZATION LINE SEQUENTIAL.
006700
006800*    Station-supply master, loaded whole - this program re-reads
006900*    every commodity's candidate stations many times over the
007000*    course of a bin's route, so it is cheaper in WORKING-STORAGE
007100*    once than re-opened from disk per lookup.
007200     SELECT  F-SUPPLY-IN  ASSIGN TO "SUPPLYWK"
007300             ORGANIZATION LINE SEQUENTIAL.
007400
007500*    Keyed affinity work file - read sequentially start to finish
007600*    once, into a table, for the same reason.
007700     SELECT  F-AFFIN-IN   ASSIGN TO "AFFINDX"
007800             ORGANIZATION IS INDEXED
007900             ACCESS MODE IS SEQUENTIAL
008000             RECORD KEY IS AFX-KEY.
008100
008200*    Placed chunks from 5-CHUNKS, already in bin-number order.
008300     SELECT  F-CHUNK-IN   ASSIGN TO "CHUNKSOT"
008400             ORGANIZATION LINE SEQUENTIAL.
008500
008600*    Route legs, one row per stop (RECORD LAYOUT #6).
008700     SELECT  F-LEG-OUT    ASSIGN TO "ROUTELEG"
008800             ORGANIZATION LINE SEQUENTIAL.
008900
009000*    Per-bin and grand totals (RECORD LAYOUT #7) - keyed by bin
009100*    number so 7-REPORT can pull a bin's total the instant its
009200*    leg listing breaks.  The grand-total row writes last with
009300*    key zero, after bins 1-N are already on the file, so this
009400*    side has to be RANDOM - a SEQUENTIAL write would choke on
009500*    the key going backwards for that last record.
009600     SELECT  F-TOTAL-OUT  ASSIGN TO "ROUTETOT"
009700             ORGANIZATION IS INDEXED
009800             ACCESS MODE IS RANDOM
009900             RECORD KEY IS RT-BIN-NUMBER.
010000
010100******************************************************************
010200 DATA DIVISION.
010300 FILE SECTION.
010400
010500 FD  F-HOME-IN.
010600     COPY CPHOME REPLACING ==HM-RECORD== BY ==F-HOME-IN-REC==.
010700
010800 FD  F-PARM-IN.
010900     COPY CPPARM REPLACING ==CP-RECORD== BY ==F-PARM-IN-REC==.
011000
011100 FD  F-SUPPLY-IN.
011200     COPY CPSUPPLY REPLACING ==SS-RECORD== BY ==F-SUPPLY-IN-REC==.
011300
011400 FD  F-AFFIN-IN.
011500     COPY CPAFFIN REPLACING ==AFX-RECORD== BY ==F-AFFIN-IN-REC==.
011600
011700 FD  F-CHUNK-IN.
011800     COPY CPCHUNK REPLACING ==CK-RECORD== BY ==F-CHUNK-IN-REC==.
011900
012000 FD  F-LEG-OUT.
012100     COPY CPLEG REPLACING ==RL-RECORD== BY ==F-LEG-OUT-REC==.
012200
012300 FD  F-TOTAL-OUT.
012400     COPY CPTOTAL REPLACING ==RT-RECORD== BY ==F-TOTAL-OUT-REC==.
012500
012600******************************************************************
012700 WORKING-STORAGE SECTION.
012800
012900 1   FILE-WORKING-MANAGER.
013000* ++===                                fin article rencontre ===++
013100     05  FIN-ENREG                  PIC X(01) VALUE SPACE.
013200         88  FF                               VALUE HIGH-VALUE.
013300     05  WS-FIRST-ROW-SW            PIC X(01) VALUE 'Y'.
013400         88  WS-FIRST-ROW                      VALUE 'Y'.
013500
013600 1   WS-SWITCH-MANAGER.
013700     05  WS-AFFINITY-SW             PIC X(01) VALUE 'N'.
013800         88  WS-AFFINITY-PRESENT               VALUE 'Y'.
013900     05  WS-LOOKUP-SW               PIC X(01) VALUE 'N'.
014000         88  WS-LOOKUP-FOUND                   VALUE 'Y'.
014100     05  WS-RANGE-SW                PIC X(01) VALUE 'N'.
014200         88  WS-BEST-WITHIN-RANGE              VALUE 'Y'.
014300
014400*        Home position, picked up once from CPHOME.
014500 1   WS-HOME-GROUP.
014600     05  WS-HOME-SYSTEM             PIC X(40).
014700     05  WS-HOME-X                  PIC S9(6)V9(2) COMP-3.
014800     05  WS-HOME-Y                  PIC S9(6)V9(2) COMP-3.
014900     05  WS-HOME-Z                  PIC S9(6)V9(2) COMP-3.
015000 1   WS-HOME-COORD-TABLE REDEFINES WS-HOME-GROUP.
015100     05  FILLER                     PIC X(40).
015200     05  WS-HOME-AXIS               PIC S9(6)V9(2) COMP-3
015300                                     OCCURS 3 TIMES.
015400
015500*        Current ship position and the bin's running total.
015600 1   WS-POSITION-GROUP.
015700     05  WS-CUR-X                   PIC S9(6)V9(2) COMP-3.
015800     05  WS-CUR-Y                   PIC S9(6)V9(2) COMP-3.
015900     05  WS-CUR-Z                   PIC S9(6)V9(2) COMP-3.
016000 1   WS-POSITION-TABLE REDEFINES WS-POSITION-GROUP.
016100     05  WS-CUR-AXIS                PIC S9(6)V9(2) COMP-3
016200                                     OCCURS 3 TIMES.
016300
016400 1   WS-BIN-TOTAL-GROUP.
016500     05  WS-BIN-TOTAL               PIC S9(7)V9(4) COMP-3
016600                                     VALUE ZERO.
016700 1   WS-GRAND-TOTAL-GROUP.
016800     05  WS-GRAND-TOTAL             PIC S9(9)V9(4) COMP-3
016900                                     VALUE ZERO.
017000
017100     05  WS-MAX-RANGE               PIC S9(6)V9(2) COMP-3.
017200     05  WS-BREAK-BIN               PIC 9(4).
017300     05  WS-BIN-LEG-COUNT           PIC 9(4) COMP VALUE ZERO.
017400     05  WS-BINS-PROCESSED          PIC 9(4) COMP VALUE ZERO.
017500
017600*        Standalone leg-sequence counter, off the group the way a
017700*        lone counter always sits in this shop's working-storage.
017800 77  WS-LEG-SEQ                 PIC 9(4) COMP VALUE ZERO.
017900
018000*        Alternate view of the bin count for the closing trace
018100*        DISPLAY - same reasoning as every other program in this
018200*        run, COMP items do not DISPLAY cleanly on all of our
018300*        runtimes.
018400 1   WS-BINS-PROCESSED-DISP-GROUP.
018500     05  WS-BINS-PROCESSED-DISP     PIC 9(4).
018600 1   WS-BINS-PROCESSED-DISP-FLAT REDEFINES
018700                              WS-BINS-PROCESSED-DISP-GROUP
018800                              PIC 9(4).
018900
019000*        Station-supply master, loaded whole at start.  5000
019100*        rows, raised with the chunk-table ceiling under CR0655.
019200 1   SUPPLY-DATA-MANAGER.
019300     05  WS-SUPPLY-COUNT            PIC 9(4) COMP VALUE ZERO.
019400     05  WS-SUPPLY-TABLE OCCURS 5000 TIMES
019500                         INDEXED BY WS-SUP-IDX.
019600         10  WS-SUP-SYSTEM           PIC X(40).
019700         10  WS-SUP-STATION          PIC X(40).
019800         10  WS-SUP-X                PIC S9(6)V9(2) COMP-3.
019900         10  WS-SUP-Y                PIC S9(6)V9(2) COMP-3.
020000         10  WS-SUP-Z                PIC S9(6)V9(2) COMP-3.
020100         10  WS-SUP-PENALTY          PIC 9(3).
020200         10  WS-SUP-COMBO            PIC X(41).
020300         10  WS-SUP-COMMODITY        PIC X(40).
020400
020500*        Every (commodity, allowed combo) pair on file, loaded
020600*        whole - 3-AFFIN's index carries every combo per
020700*        commodity, not just the first, so the full set is here
020800*        for the match-ratio test.
020900 1   AFFIN-DATA-MANAGER.
021000     05  WS-AFFIN-COUNT             PIC 9(4) COMP VALUE ZERO.
021100     05  WS-AFFIN-TABLE OCCURS 3000 TIMES
021200                        INDEXED BY WS-AFF-IDX.
021300         10  WS-AFFIN-COMMODITY      PIC X(40).
021400         10  WS-AFFIN-COMBO          PIC X(41).
021500
021600*        Distinct commodities still needed in the bin currently
021700*        being routed.  100 slots - no bin has ever carried more
021800*        than a few dozen distinct commodities.
021900 1   NEED-DATA-MANAGER.
022000     05  WS-NEED-COUNT              PIC 9(3) COMP VALUE ZERO.
022100     05  WS-NEED-ACTIVE-COUNT       PIC 9(3) COMP VALUE ZERO.
022200     05  WS-NEED-TABLE OCCURS 100 TIMES
022300                       INDEXED BY WS-NEED-IDX.
022400         10  WS-NEED-NAME            PIC X(40).
022500         10  WS-NEED-ACTIVE-SW       PIC X(01) VALUE 'Y'.
022600             88  WS-NEED-IS-ACTIVE             VALUE 'Y'.
022700
022800*        Candidate stations for the commodities still needed,
022900*        rebuilt fresh every pass through the greedy loop.  300
023000*        slots, raised alongside WS-SUPPLY-TABLE under CR0655.
023100 1   CAND-DATA-MANAGER.
023200     05  WS-CAND-COUNT              PIC 9(3) COMP VALUE ZERO.
023300     05  WS-CAND-TABLE OCCURS 300 TIMES
023400                       INDEXED BY WS-CAND-IDX.
023500         10  WS-CAND-SYSTEM          PIC X(40).
023600         10  WS-CAND-STATION         PIC X(40).
023700         10  WS-CAND-X               PIC S9(6)V9(2) COMP-3.
023800         10  WS-CAND-Y               PIC S9(6)V9(2) COMP-3.
023900         10  WS-CAND-Z               PIC S9(6)V9(2) COMP-3.
024000         10  WS-CAND-PENALTY         PIC 9(3).
024100         10  WS-CAND-COMBO           PIC X(41).
024200         10  WS-CAND-COV-COUNT       PIC 9(3) COMP VALUE ZERO.
024300         10  WS-CAND-COV-TABLE OCCURS 100 TIMES
024400                              INDEXED BY WS-COV-IDX
024500                              PIC X(40).
024600
024700*        Scoring work fields for the current candidate pass.
024800 1   SCORE-WORK-MANAGER.
024900     05  WS-BEST-SCORE              PIC S9(5)V9(6) COMP-3.
025000     05  WS-BEST-CAND-IDX           PIC 9(3) COMP VALUE ZERO.
025100     05  WS-THIS-BASE-SCORE         PIC S9(5)V9(6) COMP-3.
025200     05  WS-THIS-ADJ-SCORE          PIC S9(5)V9(6) COMP-3.
025300     05  WS-MATCH-COUNT             PIC 9(3) COMP VALUE ZERO.
025400     05  WS-MATCH-RATIO             PIC S9(3)V9(6) COMP-3.
025500     05  WS-DENOM-DIST-PEN          PIC S9(7)V9(2) COMP-3.
025600
025700*        DistanceCalculator work area - shared by every distance
025800*        call in this program; caller sets the two endpoints,
025900*        PERFORMs the paragraph, reads WS-DIST-RESULT back.
026000 1   DIST-WORK-MANAGER.
026100     05  WS-DIST-FROM-X             PIC S9(6)V9(2) COMP-3.
026200     05  WS-DIST-FROM-Y             PIC S9(6)V9(2) COMP-3.
026300     05  WS-DIST-FROM-Z             PIC S9(6)V9(2) COMP-3.
026400     05  WS-DIST-TO-X               PIC S9(6)V9(2) COMP-3.
026500     05  WS-DIST-TO-Y               PIC S9(6)V9(2) COMP-3.
026600     05  WS-DIST-TO-Z               PIC S9(6)V9(2) COMP-3.
026700     05  WS-DIST-SUMSQ              PIC S9(9)V9(4) COMP-3.
026800     05  WS-DIST-GUESS              PIC S9(7)V9(4) COMP-3.
026900     05  WS-DIST-NEXT               PIC S9(7)V9(4) COMP-3.
027000     05  WS-DIST-ITER               PIC 9(2) COMP.
027100     05  WS-DIST-RESULT             PIC S9(7)V9(4) COMP-3.
027200
027300*        Commodity-set text for a pickup leg, built with STRING
027400*        the way 2-GALAXY builds SS-ECON-COMBO - one field per
027500*        leg, reused across calls.
027600 1   WS-SET-TEXT-GROUP.
027700     05  WS-SET-TEXT                PIC X(200).
027800     05  WS-SET-TEXT-LEN            PIC 9(3) COMP VALUE ZERO.
027900
028000******************************************************************
028100 PROCEDURE DIVISION.
028200
028300 0000-MAIN-PROCEDURE.
028400
028500     PERFORM 0100-READ-HOME
028600     PERFORM 0200-READ-MAX-RANGE
028700     PERFORM 0300-LOAD-SUPPLY-TABLE
028800     PERFORM 0400-LOAD-AFFIN-TABLE
028900
029000     IF WS-AFFINITY-PRESENT
029100         DISPLAY 'OPTIMISATION METHOD: ECONOMY-AWARE'
029200     ELSE
029300         DISPLAY 'OPTIMISATION METHOD: BASIC'
029400     END-IF
029500
029600     OPEN INPUT  F-CHUNK-IN
029700     OPEN OUTPUT F-LEG-OUT
029800     OPEN OUTPUT F-TOTAL-OUT
029900     MOVE 'N' TO FIN-ENREG
030000
030100     PERFORM 0190-READ-NEXT-CHUNK-ROW THRU 0190-EXIT
030200
030300     PERFORM 1000-PROCESS-CHUNK-ROW THRU 1000-EXIT
030400         UNTIL FF
030500
030600     IF NOT WS-FIRST-ROW
030700         PERFORM 2000-RUN-BIN-ROUTE THRU 2000-EXIT
030800     END-IF
030900
031000     PERFORM 7000-WRITE-GRAND-TOTAL THRU 7000-EXIT
031100
031200     CLOSE F-CHUNK-IN F-LEG-OUT F-TOTAL-OUT
031300
031400     MOVE WS-BINS-PROCESSED TO WS-BINS-PROCESSED-DISP
031500     DISPLAY 'BINS ROUTED: ' WS-BINS-PROCESSED-DISP
031600
031700     .
031800 0000-EXIT.
031900     EXIT.
032000
032100******************************************************************
032200 0100-READ-HOME.
032300
032400     OPEN INPUT F-HOME-IN
032500     READ F-HOME-IN
032600         AT END
032700             DISPLAY 'HOMEWK MISSING - DEFAULTING TO SOL'
032800             MOVE 'Sol' TO WS-HOME-SYSTEM
032900             MOVE ZERO  TO WS-HOME-X WS-HOME-Y WS-HOME-Z
033000         NOT AT END
033100             MOVE HM-SYSTEM-NAME TO WS-HOME-SYSTEM
033200             MOVE HM-X TO WS-HOME-X
033300             MOVE HM-Y TO WS-HOME-Y
033400             MOVE HM-Z TO WS-HOME-Z
033500     END-READ
033600     CLOSE F-HOME-IN
033700
033800     .
033900 0100-EXIT.
034000     EXIT.
034100
034200 0190-READ-NEXT-CHUNK-ROW.
034300
034400     READ F-CHUNK-IN
034500         AT END
034600             GO TO 0190-EOF
034700     END-READ
034800     GO TO 0190-EXIT.
034900
035000 0190-EOF.
035100     SET FF TO TRUE.
035200
035300 0190-EXIT.
035400     EXIT.
035500
035600 0200-READ-MAX-RANGE.
035700
035800     OPEN INPUT F-PARM-IN
035900     READ F-PARM-IN
036000         AT END
036100             DISPLAY 'RUNPARM CARD MISSING - CANNOT ROUTE'
036200             MOVE 999999 TO WS-MAX-RANGE
036300         NOT AT END
036400             MOVE CP-MAX-RANGE TO WS-MAX-RANGE
036500     END-READ
036600     CLOSE F-PARM-IN
036700
036800     .
036900 0200-EXIT.
037000     EXIT.
037100
037200 0300-LOAD-SUPPLY-TABLE.
037300
037400     OPEN INPUT F-SUPPLY-IN
037500     MOVE 'N' TO FIN-ENREG
037600
037700     PERFORM 0310-READ-NEXT-SUPPLY-ROW THRU 0310-EXIT
037800
037900     PERFORM 0320-STORE-SUPPLY-ROW THRU 0320-EXIT
038000         UNTIL FF
038100
038200     CLOSE F-SUPPLY-IN
038300
038400     .
038500 0300-EXIT.
038600     EXIT.
038700
038800 0310-READ-NEXT-SUPPLY-ROW.
038900
039000     READ F-SUPPLY-IN
039100         AT END
039200             GO TO 0310-EOF
039300     END-READ
039400     GO TO 0310-EXIT.
039500
039600 0310-EOF.
039700     SET FF TO TRUE.
039800
039900 0310-EXIT.
040000     EXIT.
040100
040200 0320-STORE-SUPPLY-ROW.
040300
040400     IF WS-SUPPLY-COUNT < 5000
040500         ADD 1 TO WS-SUPPLY-COUNT
040600         MOVE SS-SYSTEM-NAME    TO
040700              WS-SUP-SYSTEM (WS-SUPPLY-COUNT)
040800         MOVE SS-STATION-NAME   TO
040900              WS-SUP-STATION (WS-SUPPLY-COUNT)
041000         MOVE SS-COORD-X        TO
041100              WS-SUP-X (WS-SUPPLY-COUNT)
041200         MOVE SS-COORD-Y        TO
041300              WS-SUP-Y (WS-SUPPLY-COUNT)
041400         MOVE SS-COORD-Z        TO
041500              WS-SUP-Z (WS-SUPPLY-COUNT)
041600         MOVE SS-PREF-PENALTY   TO
041700              WS-SUP-PENALTY (WS-SUPPLY-COUNT)
041800         MOVE SS-ECON-COMBO     TO
041900              WS-SUP-COMBO (WS-SUPPLY-COUNT)
042000         MOVE SS-COMMODITY-NAME TO
042100              WS-SUP-COMMODITY (WS-SUPPLY-COUNT)
042200     END-IF
042300
042400     PERFORM 0310-READ-NEXT-SUPPLY-ROW THRU 0310-EXIT
042500
042600     .
042700 0320-EXIT.
042800     EXIT.
042900
043000 0400-LOAD-AFFIN-TABLE.
043100
043200     OPEN INPUT F-AFFIN-IN
043300     MOVE 'N' TO FIN-ENREG
043400
043500     PERFORM 0410-READ-NEXT-AFFIN-ROW THRU 0410-EXIT
043600
043700     PERFORM 0420-STORE-AFFIN-ROW THRU 0420-EXIT
043800         UNTIL FF
043900
044000     CLOSE F-AFFIN-IN
044100
044200     IF WS-AFFIN-COUNT > ZERO
044300         SET WS-AFFINITY-PRESENT TO TRUE
044400     END-IF
044500
044600     .
044700 0400-EXIT.
044800     EXIT.
044900
045000 0410-READ-NEXT-AFFIN-ROW.
045100
045200     READ F-AFFIN-IN
045300         AT END
045400             GO TO 0410-EOF
045500     END-READ
045600     GO TO 0410-EXIT.
045700
045800 0410-EOF.
045900     SET FF TO TRUE.
046000
046100 0410-EXIT.
046200     EXIT.
046300
046400 0420-STORE-AFFIN-ROW.
046500
046600     IF WS-AFFIN-COUNT < 3000
046700         ADD 1 TO WS-AFFIN-COUNT
046800         MOVE AFX-COMMODITY TO
046900              WS-AFFIN-COMMODITY (WS-AFFIN-COUNT)
047000         MOVE AFX-ECON-COMBO TO
047100              WS-AFFIN-COMBO (WS-AFFIN-COUNT)
047200     END-IF
047300
047400     PERFORM 0410-READ-NEXT-AFFIN-ROW THRU 0410-EXIT
047500
047600     .
047700 0420-EXIT.
047800     EXIT.
047900
048000******************************************************************
048100*    Control break on CK-BIN, same idiom as 4-COOCUR's station
048200*    break - the prior bin's route runs the instant a new bin
048300*    number shows up.
048400******************************************************************
048500 1000-PROCESS-CHUNK-ROW.
048600
048700     IF WS-FIRST-ROW
048800         MOVE CK-BIN TO WS-BREAK-BIN
048900         SET WS-FIRST-ROW TO FALSE
049000     ELSE
049100         IF CK-BIN NOT = WS-BREAK-BIN
049200             PERFORM 2000-RUN-BIN-ROUTE THRU 2000-EXIT
049300             MOVE CK-BIN TO WS-BREAK-BIN
049400         END-IF
049500     END-IF
049600
049700     PERFORM 1100-ADD-NEEDED-COMMODITY THRU 1100-EXIT
049800
049900     PERFORM 0190-READ-NEXT-CHUNK-ROW THRU 0190-EXIT
050000
050100     .
050200 1000-EXIT.
050300     EXIT.
050400
050500 1100-ADD-NEEDED-COMMODITY.
050600
050700     SET WS-LOOKUP-FOUND TO FALSE
050800     SET WS-NEED-IDX TO 1
050900
051000     PERFORM 1110-SEARCH-NEED THRU 1110-EXIT
051100         UNTIL WS-NEED-IDX > WS-NEED-COUNT
051200             OR WS-LOOKUP-FOUND
051300
051400     IF NOT WS-LOOKUP-FOUND AND WS-NEED-COUNT < 100
051500         ADD 1 TO WS-NEED-COUNT
051600         SET WS-NEED-IDX TO WS-NEED-COUNT
051700         MOVE CK-COMMODITY TO WS-NEED-NAME (WS-NEED-IDX)
051800         SET WS-NEED-IS-ACTIVE (WS-NEED-IDX) TO TRUE
051900         ADD 1 TO WS-NEED-ACTIVE-COUNT
052000     END-IF
052100
052200     .
052300 1100-EXIT.
052400     EXIT.
052500
052600 1110-SEARCH-NEED.
052700
052800     IF WS-NEED-NAME (WS-NEED-IDX) = CK-COMMODITY
052900         SET WS-LOOKUP-FOUND TO TRUE
053000     ELSE
053100         SET WS-NEED-IDX UP BY 1
053200     END-IF
053300
053400     .
053500 1110-EXIT.
053600     EXIT.
053700
053800******************************************************************
053900*    BATCH FLOW "Per-bin route search" steps 1-4 - the greedy
054000*    multi-stop pickup loop for one bin, then the return leg.
054100******************************************************************
054200 2000-RUN-BIN-ROUTE.
054300
054400     MOVE WS-HOME-X TO WS-CUR-X
054500     MOVE WS-HOME-Y TO WS-CUR-Y
054600     MOVE WS-HOME-Z TO WS-CUR-Z
054700     MOVE ZERO      TO WS-BIN-TOTAL
054800     MOVE ZERO      TO WS-LEG-SEQ
054900     MOVE ZERO      TO WS-BIN-LEG-COUNT
055000
055100     PERFORM 2050-RUN-ONE-PICKUP-PASS THRU 2050-EXIT
055200         UNTIL WS-NEED-ACTIVE-COUNT = ZERO
055300
055400     PERFORM 5000-EMIT-RETURN-LEG THRU 5000-EXIT
055500     PERFORM 6000-WRITE-BIN-TOTAL THRU 6000-EXIT
055600
055700     ADD WS-BIN-TOTAL TO WS-GRAND-TOTAL
055800     ADD 1 TO WS-BINS-PROCESSED
055900
056000*        Clear the needed-commodity table for the next bin.
056100     MOVE ZERO TO WS-NEED-COUNT
056200     MOVE ZERO TO WS-NEED-ACTIVE-COUNT
056300
056400     .
056500 2000-EXIT.
056600     EXIT.
056700
056800 2050-RUN-ONE-PICKUP-PASS.
056900
057000     PERFORM 2100-GATHER-CANDIDATES THRU 2100-EXIT
057100     IF WS-CAND-COUNT = ZERO
057200         PERFORM 2900-EMIT-NOSTATION-LEGS THRU 2900-EXIT
057300     ELSE
057400         PERFORM 2200-SCORE-CANDIDATES THRU 2200-EXIT
057500         IF NOT WS-BEST-WITHIN-RANGE
057600             PERFORM 2900-EMIT-NOSTATION-LEGS THRU 2900-EXIT
057700         ELSE
057800             PERFORM 3000-EMIT-PICKUP-LEG THRU 3000-EXIT
057900         END-IF
058000     END-IF
058100
058200     .
058300 2050-EXIT.
058400     EXIT.
058500
058600******************************************************************
058700*    Gathers, for every still-needed commodity, every supplying
058800*    station into a candidate table keyed by (system, station) -
058900*    each candidate accumulates the set of needed commodities it
059000*    can cover.
059100******************************************************************
059200 2100-GATHER-CANDIDATES.
059300
059400     MOVE ZERO TO WS-CAND-COUNT
059500
059600     SET WS-NEED-IDX TO 1
059700     PERFORM 2120-GATHER-FOR-ONE-NEED THRU 2120-EXIT
059800         UNTIL WS-NEED-IDX > WS-NEED-COUNT
059900
060000     .
060100 2100-EXIT.
060200     EXIT.
060300
060400 2120-GATHER-FOR-ONE-NEED.
060500
060600     IF WS-NEED-IS-ACTIVE (WS-NEED-IDX)
060700         SET WS-SUP-IDX TO 1
060800         PERFORM 2130-GATHER-ONE-SUPPLY-ROW THRU 2130-EXIT
060900             UNTIL WS-SUP-IDX > WS-SUPPLY-COUNT
061000     END-IF
061100
061200     SET WS-NEED-IDX UP BY 1
061300
061400     .
061500 2120-EXIT.
061600     EXIT.
061700
061800 2130-GATHER-ONE-SUPPLY-ROW.
061900
062000     IF WS-SUP-COMMODITY (WS-SUP-IDX) =
062100        WS-NEED-NAME (WS-NEED-IDX)
062200         PERFORM 2110-ADD-CANDIDATE THRU 2110-EXIT
062300     END-IF
062400
062500     SET WS-SUP-IDX UP BY 1
062600
062700     .
062800 2130-EXIT.
062900     EXIT.
063000
063100 2115-SEARCH-CANDIDATE.
063200
063300     IF WS-CAND-SYSTEM (WS-CAND-IDX) =
063400            WS-SUP-SYSTEM (WS-SUP-IDX)
063500        AND WS-CAND-STATION (WS-CAND-IDX) =
063600            WS-SUP-STATION (WS-SUP-IDX)
063700         SET WS-LOOKUP-FOUND TO TRUE
063800     ELSE
063900         SET WS-CAND-IDX UP BY 1
064000     END-IF
064100
064200     .
064300 2115-EXIT.
064400     EXIT.
064500
064600 2110-ADD-CANDIDATE.
064700
064800     SET WS-LOOKUP-FOUND TO FALSE
064900     SET WS-CAND-IDX TO 1
065000
065100     PERFORM 2115-SEARCH-CANDIDATE THRU 2115-EXIT
065200         UNTIL WS-CAND-IDX > WS-CAND-COUNT
065300             OR WS-LOOKUP-FOUND
065400
065500     IF NOT WS-LOOKUP-FOUND AND WS-CAND-COUNT < 300
065600         ADD 1 TO WS-CAND-COUNT
065700         SET WS-CAND-IDX TO WS-CAND-COUNT
065800         MOVE WS-SUP-SYSTEM (WS-SUP-IDX) TO
065900              WS-CAND-SYSTEM (WS-CAND-IDX)
066000         MOVE WS-SUP-STATION (WS-SUP-IDX) TO
066100              WS-CAND-STATION (WS-CAND-IDX)
066200         MOVE WS-SUP-X (WS-SUP-IDX) TO WS-CAND-X (WS-CAND-IDX)
066300         MOVE WS-SUP-Y (WS-SUP-IDX) TO WS-CAND-Y (WS-CAND-IDX)
066400         MOVE WS-SUP-Z (WS-SUP-IDX) TO WS-CAND-Z (WS-CAND-IDX)
066500         MOVE WS-SUP-PENALTY (WS-SUP-IDX) TO
066600              WS-CAND-PENALTY (WS-CAND-IDX)
066700         MOVE WS-SUP-COMBO (WS-SUP-IDX) TO
066800              WS-CAND-COMBO (WS-CAND-IDX)
066900         MOVE ZERO TO WS-CAND-COV-COUNT (WS-CAND-IDX)
067000     END-IF
067100
067200     IF WS-CAND-COV-COUNT (WS-CAND-IDX) < 100
067300         ADD 1 TO WS-CAND-COV-COUNT (WS-CAND-IDX)
067400         MOVE WS-SUP-COMMODITY (WS-SUP-IDX) TO
067500              WS-CAND-COV-TABLE (WS-CAND-IDX,
067600                                 WS-CAND-COV-COUNT (WS-CAND-IDX))
067700     END-IF
067800
067900     .
068000 2110-EXIT.
068100     EXIT.
068200
068300******************************************************************
068400*    BUSINESS RULE "Station scoring" - distance/range test, base
068500*    score, affinity-adjusted score; strictly-highest wins, ties
068600*    keep the first candidate encountered.
068700******************************************************************
068800 2200-SCORE-CANDIDATES.
068900
069000     SET WS-BEST-WITHIN-RANGE TO FALSE
069100     MOVE ZERO TO WS-BEST-SCORE
069200     MOVE ZERO TO WS-BEST-CAND-IDX
069300
069400     SET WS-CAND-IDX TO 1
069500     PERFORM 2210-SCORE-ONE-CANDIDATE THRU 2210-EXIT
069600         UNTIL WS-CAND-IDX > WS-CAND-COUNT
069700
069800     .
069900 2200-EXIT.
070000     EXIT.
070100
070200 2210-SCORE-ONE-CANDIDATE.
070300
070400     MOVE WS-CUR-X TO WS-DIST-FROM-X
070500     MOVE WS-CUR-Y TO WS-DIST-FROM-Y
070600     MOVE WS-CUR-Z TO WS-DIST-FROM-Z
070700     MOVE WS-CAND-X (WS-CAND-IDX) TO WS-DIST-TO-X
070800     MOVE WS-CAND-Y (WS-CAND-IDX) TO WS-DIST-TO-Y
070900     MOVE WS-CAND-Z (WS-CAND-IDX) TO WS-DIST-TO-Z
071000     PERFORM 2300-DISTANCE-3D THRU 2300-EXIT
071100
071200     IF WS-DIST-RESULT NOT > WS-MAX-RANGE
071300         COMPUTE WS-DENOM-DIST-PEN =
071400             WS-DIST-RESULT + WS-CAND-PENALTY (WS-CAND-IDX)
071500                             + 1.0
071600         COMPUTE WS-THIS-BASE-SCORE ROUNDED =
071700             WS-CAND-COV-COUNT (WS-CAND-IDX) /
071800             WS-DENOM-DIST-PEN
071900
072000         IF WS-AFFINITY-PRESENT
072100             PERFORM 2250-ADJUST-FOR-AFFINITY THRU 2250-EXIT
072200         ELSE
072300             MOVE WS-THIS-BASE-SCORE TO WS-THIS-ADJ-SCORE
072400         END-IF
072500
072600         IF NOT WS-BEST-WITHIN-RANGE
072700            OR WS-THIS-ADJ-SCORE > WS-BEST-SCORE
072800             MOVE WS-THIS-ADJ-SCORE TO WS-BEST-SCORE
072900             SET WS-BEST-CAND-IDX TO WS-CAND-IDX
073000             SET WS-BEST-WITHIN-RANGE TO TRUE
073100         END-IF
073200     END-IF
073300
073400     SET WS-CAND-IDX UP BY 1
073500
073600     .
073700 2210-EXIT.
073800     EXIT.
073900
074000******************************************************************
074100*    match-ratio := (still-needed commodities whose affinity set
074200*    lists this candidate's combo) / max(1, still-needed count).
074300*    Adjusted score := base * (1.0 + 0.5 * match-ratio).
074400******************************************************************
074500 2250-ADJUST-FOR-AFFINITY.
074600
074700     MOVE ZERO TO WS-MATCH-COUNT
074800
074900     SET WS-NEED-IDX TO 1
075000     PERFORM 2255-PROBE-ONE-NEED THRU 2255-EXIT
075100         UNTIL WS-NEED-IDX > WS-NEED-COUNT
075200
075300     IF WS-NEED-ACTIVE-COUNT > ZERO
075400         COMPUTE WS-MATCH-RATIO ROUNDED =
075500             WS-MATCH-COUNT / WS-NEED-ACTIVE-COUNT
075600     ELSE
075700         COMPUTE WS-MATCH-RATIO ROUNDED =
075800             WS-MATCH-COUNT / 1
075900     END-IF
076000
076100     COMPUTE WS-THIS-ADJ-SCORE ROUNDED =
076200         WS-THIS-BASE-SCORE * (1.0 + (0.5 * WS-MATCH-RATIO))
076300
076400     .
076500 2250-EXIT.
076600     EXIT.
076700
076800 2255-PROBE-ONE-NEED.
076900
077000     IF WS-NEED-IS-ACTIVE (WS-NEED-IDX)
077100         PERFORM 2260-PROBE-AFFIN-SET THRU 2260-EXIT
077200     END-IF
077300
077400     SET WS-NEED-IDX UP BY 1
077500
077600     .
077700 2255-EXIT.
077800     EXIT.
077900
078000 2260-PROBE-AFFIN-SET.
078100
078200     SET WS-LOOKUP-FOUND TO FALSE
078300     SET WS-AFF-IDX TO 1
078400
078500     PERFORM 2265-SEARCH-AFFIN-SET THRU 2265-EXIT
078600         UNTIL WS-AFF-IDX > WS-AFFIN-COUNT
078700             OR WS-LOOKUP-FOUND
078800
078900     IF WS-LOOKUP-FOUND
079000         ADD 1 TO WS-MATCH-COUNT
079100     END-IF
079200
079300     .
079400 2260-EXIT.
079500     EXIT.
079600
079700 2265-SEARCH-AFFIN-SET.
079800
079900     IF WS-AFFIN-COMMODITY (WS-AFF-IDX) =
080000            WS-NEED-NAME (WS-NEED-IDX)
080100        AND WS-AFFIN-COMBO (WS-AFF-IDX) =
080200            WS-CAND-COMBO (WS-CAND-IDX)
080300         SET WS-LOOKUP-FOUND TO TRUE
080400     ELSE
080500         SET WS-AFF-IDX UP BY 1
080600     END-IF
080700
080800     .
080900 2265-EXIT.
081000     EXIT.
081100
081200******************************************************************
081300*    DistanceCalculator - Euclidean distance, Newton's method
081400*    square root (no intrinsic FUNCTION on this compiler).  Ten
081500*    passes is more than enough for anything this galaxy spans.
081600******************************************************************
081700 2300-DISTANCE-3D.
081800
081900     COMPUTE WS-DIST-SUMSQ =
082000         ((WS-DIST-FROM-X - WS-DIST-TO-X) ** 2) +
082100         ((WS-DIST-FROM-Y - WS-DIST-TO-Y) ** 2) +
082200         ((WS-DIST-FROM-Z - WS-DIST-TO-Z) ** 2)
082300
082400     IF WS-DIST-SUMSQ = ZERO
082500         MOVE ZERO TO WS-DIST-RESULT
082600     ELSE
082700         MOVE WS-DIST-SUMSQ TO WS-DIST-GUESS
082800         PERFORM 2310-NEWTON-STEP THRU 2310-EXIT 10 TIMES
082900         MOVE WS-DIST-GUESS TO WS-DIST-RESULT
083000     END-IF
083100
083200     .
083300 2300-EXIT.
083400     EXIT.
083500
083600 2310-NEWTON-STEP.
083700
083800     COMPUTE WS-DIST-NEXT ROUNDED =
083900         (WS-DIST-GUESS + (WS-DIST-SUMSQ / WS-DIST-GUESS)) / 2
084000     MOVE WS-DIST-NEXT TO WS-DIST-GUESS
084100
084200     .
084300 2310-EXIT.
084400     EXIT.
084500
084600******************************************************************
084700*    Advances to the chosen station, writes the PICKUP_RATIO
084800*    leg, and drops its covered commodities from the needed set.
084900******************************************************************
085000 3000-EMIT-PICKUP-LEG.
085100
085200     PERFORM 3100-BUILD-COVERED-TEXT THRU 3100-EXIT
085300
085400     MOVE WS-CUR-X TO WS-DIST-FROM-X
085500     MOVE WS-CUR-Y TO WS-DIST-FROM-Y
085600     MOVE WS-CUR-Z TO WS-DIST-FROM-Z
085700     MOVE WS-CAND-X (WS-BEST-CAND-IDX) TO WS-DIST-TO-X
085800     MOVE WS-CAND-Y (WS-BEST-CAND-IDX) TO WS-DIST-TO-Y
085900     MOVE WS-CAND-Z (WS-BEST-CAND-IDX) TO WS-DIST-TO-Z
086000     PERFORM 2300-DISTANCE-3D THRU 2300-EXIT
086100
086200     ADD 1 TO WS-LEG-SEQ
086300     MOVE WS-BREAK-BIN             TO RL-BIN-NUMBER
086400     MOVE WS-LEG-SEQ               TO RL-SEQ-NUMBER
086500     MOVE WS-CUR-X                 TO RL-START-X
086600     MOVE WS-CUR-Y                 TO RL-START-Y
086700     MOVE WS-CUR-Z                 TO RL-START-Z
086800     MOVE WS-CAND-X (WS-BEST-CAND-IDX) TO RL-END-X
086900     MOVE WS-CAND-Y (WS-BEST-CAND-IDX) TO RL-END-Y
087000     MOVE WS-CAND-Z (WS-BEST-CAND-IDX) TO RL-END-Z
087100     MOVE WS-CAND-SYSTEM (WS-BEST-CAND-IDX)  TO RL-SYSTEM-NAME
087200     MOVE WS-CAND-STATION (WS-BEST-CAND-IDX) TO RL-STATION-NAME
087300     MOVE WS-SET-TEXT              TO RL-COMMODITY-TEXT
087400     COMPUTE RL-DISTANCE ROUNDED = WS-DIST-RESULT
087500     MOVE 'PICKUP_RATIO'           TO RL-ACTION
087600     WRITE F-LEG-OUT-REC
087700     ADD 1 TO WS-BIN-LEG-COUNT
087800
087900     ADD WS-DIST-RESULT TO WS-BIN-TOTAL
088000
088100     MOVE WS-CAND-X (WS-BEST-CAND-IDX) TO WS-CUR-X
088200     MOVE WS-CAND-Y (WS-BEST-CAND-IDX) TO WS-CUR-Y
088300     MOVE WS-CAND-Z (WS-BEST-CAND-IDX) TO WS-CUR-Z
088400
088500     PERFORM 3200-DROP-COVERED-NEEDS THRU 3200-EXIT
088600
088700     .
088800 3000-EXIT.
088900     EXIT.
089000
089100******************************************************************
089200*    Formats the covered-commodity set as "{c1, c2, ...}" the
089300*    way the planner has always written a multi-item set.
089400******************************************************************
089500 3100-BUILD-COVERED-TEXT.
089600
089700     MOVE SPACES TO WS-SET-TEXT
089800     MOVE 1 TO WS-SET-TEXT-LEN
089900     STRING '{' DELIMITED BY SIZE
090000             INTO WS-SET-TEXT
090100         WITH POINTER WS-SET-TEXT-LEN
090200
090300     SET WS-COV-IDX TO 1
090400     PERFORM 3110-APPEND-ONE-COVERED-NAME THRU 3110-EXIT
090500         UNTIL WS-COV-IDX > WS-CAND-COV-COUNT (WS-BEST-CAND-IDX)
090600
090700     STRING '}' DELIMITED BY SIZE
090800             INTO WS-SET-TEXT
090900         WITH POINTER WS-SET-TEXT-LEN
091000
091100     .
091200 3100-EXIT.
091300     EXIT.
091400
091500 3110-APPEND-ONE-COVERED-NAME.
091600
091700     IF WS-COV-IDX > 1
091800         STRING ', ' DELIMITED BY SIZE
091900                 INTO WS-SET-TEXT
092000             WITH POINTER WS-SET-TEXT-LEN
092100     END-IF
092200     STRING WS-CAND-COV-TABLE (WS-BEST-CAND-IDX, WS-COV-IDX)
092300             DELIMITED BY SPACE
092400             INTO WS-SET-TEXT
092500         WITH POINTER WS-SET-TEXT-LEN
092600
092700     SET WS-COV-IDX UP BY 1
092800
092900     .
093000 3110-EXIT.
093100     EXIT.
093200
093300******************************************************************
093400*    Drops every commodity this leg covered from the needed set
093500*    and closes out WS-NEED-ACTIVE-COUNT accordingly.
093600******************************************************************
093700 3200-DROP-COVERED-NEEDS.
093800
093900     SET WS-COV-IDX TO 1
094000     PERFORM 3210-DROP-FOR-ONE-COVERED-NAME THRU 3210-EXIT
094100         UNTIL WS-COV-IDX > WS-CAND-COV-COUNT (WS-BEST-CAND-IDX)
094200
094300     .
094400 3200-EXIT.
094500     EXIT.
094600
094700 3210-DROP-FOR-ONE-COVERED-NAME.
094800
094900     SET WS-NEED-IDX TO 1
095000     PERFORM 3220-DROP-IF-MATCHING-NEED THRU 3220-EXIT
095100         UNTIL WS-NEED-IDX > WS-NEED-COUNT
095200
095300     SET WS-COV-IDX UP BY 1
095400
095500     .
095600 3210-EXIT.
095700     EXIT.
095800
095900 3220-DROP-IF-MATCHING-NEED.
096000
096100     IF WS-NEED-IS-ACTIVE (WS-NEED-IDX)
096200        AND WS-NEED-NAME (WS-NEED-IDX) =
096300            WS-CAND-COV-TABLE (WS-BEST-CAND-IDX, WS-COV-IDX)
096400         SET WS-NEED-IS-ACTIVE (WS-NEED-IDX) TO FALSE
096500         SUBTRACT 1 FROM WS-NEED-ACTIVE-COUNT
096600     END-IF
096700
096800     SET WS-NEED-IDX UP BY 1
096900
097000     .
097100 3220-EXIT.
097200     EXIT.
097300
097400******************************************************************
097500*    No candidate stations exist, or none qualified within max
097600*    range - one NO_STATION_FOUND leg per remaining commodity,
097700*    then the bin gives up on them.
097800******************************************************************
097900 2900-EMIT-NOSTATION-LEGS.
098000
098100     SET WS-NEED-IDX TO 1
098200     PERFORM 2910-EMIT-ONE-NOSTATION-LEG THRU 2910-EXIT
098300         UNTIL WS-NEED-IDX > WS-NEED-COUNT
098400
098500     MOVE ZERO TO WS-NEED-ACTIVE-COUNT
098600
098700     .
098800 2900-EXIT.
098900     EXIT.
099000
099100 2910-EMIT-ONE-NOSTATION-LEG.
099200
099300     IF WS-NEED-IS-ACTIVE (WS-NEED-IDX)
099400         ADD 1 TO WS-LEG-SEQ
099500         MOVE WS-BREAK-BIN       TO RL-BIN-NUMBER
099600         MOVE WS-LEG-SEQ         TO RL-SEQ-NUMBER
099700         MOVE WS-CUR-X           TO RL-START-X
099800         MOVE WS-CUR-Y           TO RL-START-Y
099900         MOVE WS-CUR-Z           TO RL-START-Z
100000         MOVE WS-CUR-X           TO RL-END-X
100100         MOVE WS-CUR-Y           TO RL-END-Y
100200         MOVE WS-CUR-Z           TO RL-END-Z
100300         MOVE SPACES             TO RL-SYSTEM-NAME
100400         MOVE SPACES             TO RL-STATION-NAME
100500         MOVE WS-NEED-NAME (WS-NEED-IDX) TO RL-COMMODITY-TEXT
100600         MOVE ZERO               TO RL-DISTANCE
100700         MOVE 'NO_STATION_FOUND' TO RL-ACTION
100800         WRITE F-LEG-OUT-REC
100900         ADD 1 TO WS-BIN-LEG-COUNT
101000         SET WS-NEED-IS-ACTIVE (WS-NEED-IDX) TO FALSE
101100     END-IF
101200
101300     SET WS-NEED-IDX UP BY 1
101400
101500     .
101600 2910-EXIT.
101700     EXIT.
101800
101900******************************************************************
102000*    The trip home - every bin ends here regardless of how it
102100*    finished the pickup loop.
102200******************************************************************
102300 5000-EMIT-RETURN-LEG.
102400
102500     MOVE WS-CUR-X TO WS-DIST-FROM-X
102600     MOVE WS-CUR-Y TO WS-DIST-FROM-Y
102700     MOVE WS-CUR-Z TO WS-DIST-FROM-Z
102800     MOVE WS-HOME-X TO WS-DIST-TO-X
102900     MOVE WS-HOME-Y TO WS-DIST-TO-Y
103000     MOVE WS-HOME-Z TO WS-DIST-TO-Z
103100     PERFORM 2300-DISTANCE-3D THRU 2300-EXIT
103200
103300     ADD 1 TO WS-LEG-SEQ
103400     MOVE WS-BREAK-BIN     TO RL-BIN-NUMBER
103500     MOVE WS-LEG-SEQ       TO RL-SEQ-NUMBER
103600     MOVE WS-CUR-X         TO RL-START-X
103700     MOVE WS-CUR-Y         TO RL-START-Y
103800     MOVE WS-CUR-Z         TO RL-START-Z
103900     MOVE WS-HOME-X        TO RL-END-X
104000     MOVE WS-HOME-Y        TO RL-END-Y
104100     MOVE WS-HOME-Z        TO RL-END-Z
104200     MOVE WS-HOME-SYSTEM   TO RL-SYSTEM-NAME
104300     MOVE SPACES           TO RL-STATION-NAME
104400     MOVE 'RETURN_HOME'    TO RL-COMMODITY-TEXT
104500     COMPUTE RL-DISTANCE ROUNDED = WS-DIST-RESULT
104600     MOVE 'RETURN'         TO RL-ACTION
104700     WRITE F-LEG-OUT-REC
104800     ADD 1 TO WS-BIN-LEG-COUNT
104900
105000     ADD WS-DIST-RESULT TO WS-BIN-TOTAL
105100
105200     .
105300 5000-EXIT.
105400     EXIT.
105500
105600 6000-WRITE-BIN-TOTAL.
105700
105800     MOVE WS-BREAK-BIN      TO RT-BIN-NUMBER
105900     COMPUTE RT-TOTAL-DISTANCE ROUNDED = WS-BIN-TOTAL
106000     MOVE WS-BIN-LEG-COUNT  TO RT-LEG-COUNT
106100     WRITE F-TOTAL-OUT-REC
106200         INVALID KEY
106300             DISPLAY 'DUPLICATE BIN TOTAL KEY - ' RT-BIN-NUMBER
106400     END-WRITE
106500
106600     .
106700 6000-EXIT.
106800     EXIT.
106900
107000******************************************************************
107100*    Grand-total row - RT-BIN-NUMBER zero, RT-LEG-COUNT here
107200*    repurposed to carry the run's bin count (there is no other
107300*    field on this layout to hold it, and 7-REPORT needs it).
107400******************************************************************
107500 7000-WRITE-GRAND-TOTAL.
107600
107700     MOVE ZERO              TO RT-BIN-NUMBER
107800     COMPUTE RT-TOTAL-DISTANCE ROUNDED = WS-GRAND-TOTAL
107900     MOVE WS-BINS-PROCESSED TO RT-LEG-COUNT
108000     WRITE F-TOTAL-OUT-REC
108100         INVALID KEY
108200             DISPLAY 'DUPLICATE GRAND TOTAL KEY - ' RT-BIN-NUMBER
108300     END-WRITE
108400
108500     .
108600 7000-EXIT.
108700     EXIT.
108800
108900 FIN-PGM.
109000     STOP RUN.
