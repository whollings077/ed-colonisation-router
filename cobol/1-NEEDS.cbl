000100******************************************************************
000200* Author:        R. DUCROS
000300* Installation:  STARHAUL LOGISTICS - BATCH DATA PROCESSING
000400* Date-Written:  22/08/1989
000500* Date-Compiled:
000600* Security:      STARHAUL INTERNAL USE ONLY
000700* Purpose:       Reads the uploaded commodity-needs sheet,
000800*                sums duplicate commodity rows into one total
000900*                per commodity, and drops anything that nets
001000*                out to zero or less.  First step of the
001100*                trade-run planning stream - everything after
001200*                this reads CPNEED, never the raw upload.
001300* Tectonics:     cobc
001400******************************************************************
001500*    CHANGE LOG
001600*    ----------------------------------------------------------
001700*    22/08/1989  RD  CR0117  Original program.                    CR0117  
001800*    09/06/1993  JPK CR0402  Widened the quantity accumulator to  CR0402  
001900*                            match CPNEED's 9(7) after colony     CR0402  
002000*                            contracts started running big.       CR0402  
002100*    12/12/1996  RD  CR0601  Needs with a net total of zero or    CR0601  
002200*                            less are now dropped instead of      CR0601  
002300*                            written with a zero quantity - the   CR0601  
002400*                            chunker was opening empty bins for   CR0601  
002500*                            them.                                CR0601  
002600*    19/01/1999  MT  CR0741  Y2K sweep - program has no date      CR0741  
002700*                            fields, nothing to change, logged    CR0741  
002800*                            for the audit trail anyway.          CR0741  
002900*    14/03/2004  RD  CR0822  Widened WS-ACCUM-TABLE to 400 slots  CR0822
003000*                            after the Teegarden run blew past    CR0822
003100*                            the old 250-slot limit.              CR0822
003200*    08/02/2012  JPK CR0985  Program was reading row one of the   CR0985
003300*                            upload straight into the accumulator CR0985
003400*                            as data - added the header-row skip  CR0985
003500*                            and real comma UNSTRING parsing the  CR0985
003600*                            upload's own header line promises.   CR0985
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. 1-NEEDS.
004000 AUTHOR. R. DUCROS.
004100 INSTALLATION. STARHAUL LOGISTICS - BATCH DATA PROCESSING.
004200 DATE-WRITTEN. 22/08/1989.
004300 DATE-COMPILED.
004400 SECURITY. STARHAUL INTERNAL USE ONLY.
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900*        Standard printer-channel mnemonic, carried on every
005000*        program in this shop whether or not it prints, so the
005100*        skeleton stays the same for whoever copies this as a
005200*        starting point next.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700*    Raw upload - one row per need, duplicates allowed.
005800     SELECT  F-NEEDS-IN   ASSIGN TO "NEEDSRAW"
005900             ORGANIZATION LINE SEQUENTIAL.
006000
006100*    Aggregated needs, one record per distinct commodity.
006200     SELECT  F-NEEDS-OUT  ASSIGN TO "NEEDSOUT"
006300             ORGANIZATION LINE SEQUENTIAL.
006400
006500******************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900*    Raw upload row, header line and all - one text line per
007000*    row, commodity name then quantity, comma separated.  0050
007100*    below throws the header line away; 0150 UNSTRINGs the rest.
007200 FD  F-NEEDS-IN.
007300 01  F-NEEDS-IN-REC.
007400     05  FI-RAW-LINE                PIC X(79).
007500     05  FILLER                     PIC X(01).
007600
007700 FD  F-NEEDS-OUT.
007800     COPY CPNEED REPLACING ==CN-RECORD== BY ==F-NEEDS-OUT-REC==.
007900
008000******************************************************************
008100 WORKING-STORAGE SECTION.
008200
008300 1   FILE-WORKING-MANAGER.
008400* ++===                                fin article rencontre ===++
008500     05  FIN-ENREG                  PIC X(01) VALUE SPACE.
008600         88  FF                               VALUE HIGH-VALUE.
008700
008800*        Row just split out of FI-RAW-LINE by 0150 below - same
008900*        two fields the upload's header line promises, Commodity
009000*        then QuantityNeeded.
009100 1   WS-NEED-ROW-MANAGER.
009200     05  FI-COMMODITY-NAME          PIC X(40).
009300     05  FI-QUANTITY-NEEDED         PIC 9(7).
009400     05  FILLER                     PIC X(13).
009500*        Count of distinct commodities seen so far, kept in its
009600*        own group so it can be redefined for the end-of-run
009700*        trace line below - DISPLAY of a COMP item is asking
009800*        for trouble on some of our older runtimes.
009900 1   WS-ACCUM-COUNT-GROUP.
010000     05  WS-ACCUM-COUNT             PIC 9(4) COMP VALUE ZERO.
010100 1   WS-ACCUM-COUNT-DISP REDEFINES WS-ACCUM-COUNT-GROUP
010200                         PIC 9(4).
010300
010400 1   ACCUM-DATA-MANAGER.
010500*        One slot per distinct commodity named on the upload.
010600*        400 is the largest sheet Support has ever forwarded us
010700*        plus headroom; WS-ACCUM-COUNT never got past 180 in
010800*        four years of tickets (JPK, CR0402 notes).
010900     05  WS-ACCUM-TABLE OCCURS 400 TIMES
011000                        INDEXED BY WS-ACCUM-IDX.
011100         10  WS-ACCUM-NAME          PIC X(40).
011200         10  WS-ACCUM-QTY           PIC S9(9) COMP-3 VALUE ZERO.
011300
011400*        Run-date stamp, broken out the way every batch job in
011500*        this shop breaks one out, whether or not this one
011600*        prints it anywhere - keeps the habit consistent for
011700*        whoever copies this program as a starting point next.
011800 1   WS-RUN-DATE-GROUP.
011900     05  WS-RUN-DATE                PIC 9(6) COMP-3 VALUE ZERO.
012000 1   WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-GROUP.
012100     05  WS-RUN-YY                  PIC 9(2).
012200     05  WS-RUN-MM                  PIC 9(2).
012300     05  WS-RUN-DD                  PIC 9(2).
012400
012500 1   WS-MATCH-MANAGER.
012600     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.
012700         88  WS-SLOT-FOUND                     VALUE 'Y'.
012800
012900*        Standalone search index - kept off the 01 group the way
013000*        this shop always keeps a lone loop counter, since it
013100*        never gets REDEFINED or carried in a record.
013200 77  WS-SEARCH-IDX              PIC 9(4) COMP VALUE ZERO.
013300
013400*        New-commodity trace line for the run log - flat view
013500*        lets us DISPLAY one field instead of two.
013600 1   WS-TRACE-AREA.
013700     05  WS-TRACE-COUNT             PIC 9(4).
013800     05  WS-TRACE-NAME              PIC X(40).
013900 1   WS-TRACE-FLAT REDEFINES WS-TRACE-AREA
014000                    PIC X(44).
014100
014200******************************************************************
014300 PROCEDURE DIVISION.
014400
014500 0000-MAIN-PROCEDURE.
014600
014700     OPEN INPUT  F-NEEDS-IN
014800     OPEN OUTPUT F-NEEDS-OUT
014900
015000     PERFORM 0050-SKIP-HEADER-ROW THRU 0050-EXIT
015100     PERFORM 0100-READ-NEXT-NEED THRU 0100-EXIT
015200
015300     PERFORM 1000-FIND-OR-ADD-COMMODITY THRU 1000-EXIT
015400         UNTIL FF
015500
015600     SET WS-ACCUM-IDX TO 1
015700     PERFORM 2000-WRITE-NEEDS-OUT THRU 2000-EXIT
015800         UNTIL WS-ACCUM-IDX > WS-ACCUM-COUNT
015900
016000     DISPLAY 'DISTINCT COMMODITIES ON NEEDS SHEET: '
016100             WS-ACCUM-COUNT-DISP
016200
016300     CLOSE F-NEEDS-IN F-NEEDS-OUT
016400
016500     .
016600 0000-EXIT.
016700     EXIT.
016800
016900******************************************************************
017000*    Upload's first row is the column header (Commodity,
017100*    QuantityNeeded) - read it here and throw it away before the
017200*    data rows start.  An empty file (no header at all) just sets
017300*    FF and the main loop never fires, same as a normal EOF would.
017400******************************************************************
017500 0050-SKIP-HEADER-ROW.
017600
017700     READ F-NEEDS-IN
017800         AT END
017900             SET FF TO TRUE
018000     END-READ
018100
018200     .
018300 0050-EXIT.
018400     EXIT.
018500
018600******************************************************************
018700*    Primes and re-primes the input side of the main loop - the
018800*    loop test up in 0000 just watches FF, the actual READ and
018900*    its AT END branch live here where GO TO can reach them.
019000******************************************************************
019100 0100-READ-NEXT-NEED.
019200
019300     READ F-NEEDS-IN
019400         AT END
019500             GO TO 0100-EOF
019600     END-READ
019700     PERFORM 0150-PARSE-NEED-ROW THRU 0150-EXIT
019800     GO TO 0100-EXIT.
019900
020000 0100-EOF.
020100     SET FF TO TRUE.
020200
020300 0100-EXIT.
020400     EXIT.
020500
020600******************************************************************
020700*    Splits the raw upload row into commodity name and quantity -
020800*    straight two-column sheet per the header line, comma
020900*    separated; UNSTRING into the numeric field right-justifies
021000*    and zero-fills it, so a short quantity like "40" lands as
021100*    0000040 instead of garbage.
021200******************************************************************
021300 0150-PARSE-NEED-ROW.
021400
021500     UNSTRING FI-RAW-LINE DELIMITED BY ','
021600         INTO FI-COMMODITY-NAME
021700              FI-QUANTITY-NEEDED
021800     END-UNSTRING
021900
022000     .
022100 0150-EXIT.
022200     EXIT.
022300
022400******************************************************************
022500*    Linear search of the accumulator table for a slot already
022600*    holding this commodity name; adds a new slot the first
022700*    time a name is seen, otherwise sums into the slot found.
022800*    Re-primes the next input row on the way out.
022900******************************************************************
023000 1000-FIND-OR-ADD-COMMODITY.
023100
023200     SET WS-SLOT-FOUND TO FALSE
023300     SET WS-ACCUM-IDX TO 1
023400
023500     PERFORM 1010-SEARCH-SLOT THRU 1010-EXIT
023600         UNTIL WS-ACCUM-IDX > WS-ACCUM-COUNT
023700             OR WS-SLOT-FOUND
023800
023900     IF NOT WS-SLOT-FOUND
024000         ADD 1 TO WS-ACCUM-COUNT
024100         SET WS-ACCUM-IDX TO WS-ACCUM-COUNT
024200         MOVE FI-COMMODITY-NAME TO WS-ACCUM-NAME (WS-ACCUM-IDX)
024300         MOVE ZERO              TO WS-ACCUM-QTY  (WS-ACCUM-IDX)
024400         MOVE WS-ACCUM-COUNT    TO WS-TRACE-COUNT
024500         MOVE FI-COMMODITY-NAME TO WS-TRACE-NAME
024600         DISPLAY 'NEW COMMODITY ' WS-TRACE-FLAT
024700     END-IF
024800
024900     ADD FI-QUANTITY-NEEDED TO WS-ACCUM-QTY (WS-ACCUM-IDX)
025000
025100     PERFORM 0100-READ-NEXT-NEED THRU 0100-EXIT
025200
025300     .
025400 1000-EXIT.
025500     EXIT.
025600
025700 1010-SEARCH-SLOT.
025800
025900     IF WS-ACCUM-NAME (WS-ACCUM-IDX) = FI-COMMODITY-NAME
026000         SET WS-SLOT-FOUND TO TRUE
026100     ELSE
026200         SET WS-ACCUM-IDX UP BY 1
026300     END-IF
026400
026500     .
026600 1010-EXIT.
026700     EXIT.
026800
026900******************************************************************
027000*    Emits one aggregated need per accumulator slot - slots that
027100*    net to zero or less are skipped per CR0601.
027200******************************************************************
027300 2000-WRITE-NEEDS-OUT.
027400
027500     IF WS-ACCUM-QTY (WS-ACCUM-IDX) > ZERO
027600         MOVE WS-ACCUM-NAME (WS-ACCUM-IDX) TO CN-COMMODITY-NAME
027700         MOVE WS-ACCUM-QTY  (WS-ACCUM-IDX) TO CN-QUANTITY-NEEDED
027800         WRITE F-NEEDS-OUT-REC
027900     END-IF
028000
028100     SET WS-ACCUM-IDX UP BY 1
028200
028300     .
028400 2000-EXIT.
028500     EXIT.
028600
028700 FIN-PGM.
028800     STOP RUN.
