000100******************************************************************
000200* Author:        R. DUCROS
000300* Installation:  STARHAUL LOGISTICS - BATCH DATA PROCESSING
000400* Date-Written:  05/09/1989
000500* Date-Compiled:
000600* Security:      STARHAUL INTERNAL USE ONLY
000700* Purpose:       Reads the flattened galaxy/station extract one
000800*                (station, commodity) row at a time, applies the
000900*                carrier-skip and large-pad-only filters, stamps
001000*                the station preference penalty and economy
001100*                combo, and writes the working Station-Supply
001200*                file that 4-COOCUR and 6-ROUTES both read.
001300*                Also resolves the run's home position (named
001400*                system or caller-supplied override) from the
001500*                same extract and writes it for 6-ROUTES.
001600*                UPSI-0 and UPSI-1 carry the skip-carriers and
001700*                large-pad-only options - set them in the JCL,
001800*                not on the CPPARM card.
001900* Tectonics:     cobc
002000******************************************************************
002100*    CHANGE LOG
002200*    ----------------------------------------------------------
002300*    05/09/1989  RD  CR0117  Original program - filter and        CR0117  
002400*                            penalty stamp only, no home lookup   CR0117  
002500*                            yet (home was hard-coded to Sol).    CR0117  
002600*    14/02/1991  RD  CR0288  Added home-system resolution, now    CR0288  
002700*                            reads CPPARM and writes HM-RECORD.   CR0288  
002800*    05/04/1990  RD  CR0156  Added SS-PREF-PENALTY stamping (see  CR0156  
002900*                            CPSUPPLY change log).                CR0156  
003000*    17/07/1992  JPK CR0349  Added SS-ECONOMY fallback to the     CR0349  
003100*                            system economy and SS-ECON-COMBO.    CR0349  
003200*    08/08/1996  RD  CR0622  Carrier/drake skip and large-pad     CR0622  
003300*                            filters moved off a WORKING-STORAGE  CR0622  
003400*                            flag pair onto UPSI-0/UPSI-1 so      CR0622  
003500*                            Ops can flip them from the JCL       CR0622  
003600*                            without a recompile.                 CR0622  
003700*    19/01/1999  MT  CR0741  Y2K sweep - program has no date      CR0741  
003800*                            fields in its business data,         CR0741  
003900*                            nothing to change, logged for the    CR0741  
004000*                            audit trail anyway.                  CR0741  
004100*    22/09/2005  JPK CR0855  Added WS-FOUND-CT tallying ahead of  CR0855  
004200*                            the starport test below - the plain  CR0855  
004300*                            INSPECT TALLYING was firing on a     CR0855  
004400*                            substring match it should not have.  CR0855  
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID. 2-GALAXY.
004800 AUTHOR. R. DUCROS.
004900 INSTALLATION. STARHAUL LOGISTICS - BATCH DATA PROCESSING.
005000 DATE-WRITTEN. 05/09/1989.
005100 DATE-COMPILED.
005200 SECURITY. STARHAUL INTERNAL USE ONLY.
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     UPSI-0 ON STATUS IS SKIP-CARRIERS-ON
005800            OFF STATUS IS SKIP-CARRIERS-OFF.
005900     UPSI-1 ON STATUS IS LARGE-PAD-ONLY-ON
006000            OFF STATUS IS LARGE-PAD-ONLY-OFF.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400
006500*    Run-control card - home system, cargo capacity, max range.
006600     SELECT  F-PARM-IN    ASSIGN TO "RUNPARM"
006700             ORGANIZATION LINE SEQUENTIAL.
006800
006900*    Raw galaxy extract, one row per (station, commodity) pair.
007000     SELECT  F-GALAXY-IN  ASSIGN TO "GALAXRAW"
007100             ORGANIZATION LINE SEQUENTIAL.
007200
007300*    Filtered/enriched Station-Supply working file.
007400     SELECT  F-SUPPLY-OUT ASSIGN TO "SUPPLYWK"
007500             ORGANIZATION LINE SEQUENTIAL.
007600
007700*    Resolved home position, one record.
007800     SELECT  F-HOME-OUT   ASSIGN TO "HOMEWK"
007900             ORGANIZATION LINE SEQUENTIAL.
008000
008100******************************************************************
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500 FD  F-PARM-IN.
008600     COPY CPPARM REPLACING ==CP-RECORD== BY ==F-PARM-IN-REC==.
008700
008800 FD  F-GALAXY-IN.
008900 01  GX-RECORD.
009000     05  GX-SYSTEM-NAME             PIC X(40).
009100     05  GX-SYSTEM-ECONOMY          PIC X(20).
009200     05  GX-STATION-NAME            PIC X(40).
009300     05  GX-STATION-TYPE            PIC X(20).
009400     05  GX-STATION-ECONOMY         PIC X(20).
009500     05  GX-LARGE-PAD-COUNT         PIC 9(3).
009600     05  GX-COORDS.
009700         10  GX-COORD-X             PIC S9(6)V9(2) COMP-3.
009800         10  GX-COORD-Y             PIC S9(6)V9(2) COMP-3.
009900         10  GX-COORD-Z             PIC S9(6)V9(2) COMP-3.
010000     05  GX-COMMODITY-NAME          PIC X(40).
010100     05  GX-SUPPLY-QTY              PIC 9(7).
010200     05  FILLER                     PIC X(20).
010300
010400 FD  F-SUPPLY-OUT.
010500     COPY CPSUPPLY REPLACING ==SS-RECORD== BY ==F-SUPPLY-OUT-REC==.
010600
010700 FD  F-HOME-OUT.
010800     COPY CPHOME REPLACING ==HM-RECORD== BY ==F-HOME-OUT-REC==.
010900
011000******************************************************************
011100 WORKING-STORAGE SECTION.
011200
011300 1   FILE-WORKING-MANAGER.
011400* ++===                                fin article rencontre ===++
011500     05  FIN-ENREG                  PIC X(01) VALUE SPACE.
011600         88  FF                               VALUE HIGH-VALUE.
011700
011800*        One slot per distinct system seen on the extract, first
011900*        occurrence wins - SystemService's coordinate lookup.
012000 1   SYSTEM-TABLE-MANAGER.
012100     05  WS-SYSTEM-COUNT            PIC 9(4) COMP VALUE ZERO.
012200     05  WS-SYSTEM-TABLE OCCURS 2000 TIMES
012300                         INDEXED BY WS-SYSTEM-IDX.
012400         10  WS-SYS-NAME            PIC X(40).
012500         10  WS-SYS-X               PIC S9(6)V9(2) COMP-3.
012600         10  WS-SYS-Y               PIC S9(6)V9(2) COMP-3.
012700         10  WS-SYS-Z               PIC S9(6)V9(2) COMP-3.
012800         10  WS-SYS-LOWER-NAME      PIC X(40).
012900
013000 1   WS-MATCH-MANAGER.
013100     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.
013200         88  WS-SLOT-FOUND                     VALUE 'Y'.
013300     05  WS-HOME-FOUND-SW           PIC X(01) VALUE 'N'.
013400         88  WS-HOME-FOUND                     VALUE 'Y'.
013500
013600*        Case-folding work areas for the station-type tests and
013700*        the system-name lookup - INSPECT CONVERTING, no
013800*        intrinsic FUNCTION UPPER-CASE/LOWER-CASE in this shop.
013900 1   WS-CASE-FOLD.
014000     05  WS-LOWER-TYPE              PIC X(20).
014100     05  WS-LOWER-HOME-NAME         PIC X(40).
014200     05  WS-LOWER-SYS-NAME          PIC X(40).
014300
014400*        Standalone tally, off the group the way a lone
014500*        counter always sits in this shop's working-storage.
014600 77  WS-FOUND-CT                PIC 9(3) COMP VALUE ZERO.
014700
014800*        Filter tally - not required by the run, kept for the
014900*        Ops log line at the end (CR0622).  Flat OCCURS view
015000*        lets the totals be walked and printed in one loop
015100*        instead of three DISPLAY statements.
015200 1   WS-FILTER-COUNTS.
015300     05  WS-CARRIER-SKIPS           PIC 9(7) COMP-3 VALUE ZERO.
015400     05  WS-PAD-SKIPS               PIC 9(7) COMP-3 VALUE ZERO.
015500     05  WS-ROW-SKIPS               PIC 9(7) COMP-3 VALUE ZERO.
015600     05  WS-ROWS-KEPT               PIC 9(7) COMP-3 VALUE ZERO.
015700 1   WS-FILTER-COUNTS-TABLE REDEFINES WS-FILTER-COUNTS.
015800     05  WS-FILTER-COUNT OCCURS 4 TIMES PIC 9(7) COMP-3.
015900
016000*        Run-date stamp, broken out the way every batch job in
016100*        this shop breaks one out.
016200 1   WS-RUN-DATE-GROUP.
016300     05  WS-RUN-DATE                PIC 9(6) COMP-3 VALUE ZERO.
016400 1   WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-GROUP.
016500     05  WS-RUN-YY                  PIC 9(2).
016600     05  WS-RUN-MM                  PIC 9(2).
016700     05  WS-RUN-DD                  PIC 9(2).
016800
016900 1   WS-MISC.
017000     05  WS-FILTER-SUB              PIC 9(1) COMP VALUE ZERO.
017100     05  WS-PENALTY-WORK            PIC 9(3) COMP VALUE ZERO.
017200
017300*        Alternate flat view of the misc work area - lets a
017400*        trace DISPLAY dump both counters in one MOVE instead of
017500*        two, same trick used on the filter tally above.
017600 1   WS-MISC-FLAT REDEFINES WS-MISC
017700                       PIC 9(4).
017800
017900******************************************************************
018000 PROCEDURE DIVISION.
018100
018200 0000-MAIN-PROCEDURE.
018300
018400     OPEN INPUT  F-PARM-IN
018500     READ F-PARM-IN
018600         AT END
018700             DISPLAY 'RUNPARM CARD MISSING - ABORTING'
018800             STOP RUN
018900     END-READ
019000     CLOSE F-PARM-IN
019100
019200     OPEN INPUT  F-GALAXY-IN
019300     OPEN OUTPUT F-SUPPLY-OUT
019400
019500     PERFORM 0100-READ-NEXT-GALAXY-ROW THRU 0100-EXIT
019600
019700     PERFORM 1000-FILTER-STATION THRU 1000-EXIT
019800         UNTIL FF
019900
020000     CLOSE F-GALAXY-IN F-SUPPLY-OUT
020100
020200     OPEN OUTPUT F-HOME-OUT
020300     PERFORM 5000-RESOLVE-HOME THRU 5000-EXIT
020400     CLOSE F-HOME-OUT
020500
020600     MOVE WS-CARRIER-SKIPS TO WS-FILTER-COUNT (1)
020700     MOVE WS-PAD-SKIPS     TO WS-FILTER-COUNT (2)
020800     MOVE WS-ROW-SKIPS     TO WS-FILTER-COUNT (3)
020900     MOVE WS-ROWS-KEPT     TO WS-FILTER-COUNT (4)
021000     MOVE 1 TO WS-FILTER-SUB
021100     PERFORM 0900-SHOW-FILTER-BUCKET THRU 0900-EXIT
021200         UNTIL WS-FILTER-SUB > 4
021300
021400     .
021500 0000-EXIT.
021600     EXIT.
021700
021800******************************************************************
021900*    Primes and re-primes the galaxy extract read - the learn-
022000*    system and filter steps happen on the row already in the
022100*    FD when this paragraph is entered, not on this read.
022200******************************************************************
022300 0100-READ-NEXT-GALAXY-ROW.
022400
022500     READ F-GALAXY-IN
022600         AT END
022700             GO TO 0100-EOF
022800     END-READ
022900     PERFORM 6000-LEARN-SYSTEM THRU 6000-EXIT
023000     GO TO 0100-EXIT.
023100
023200 0100-EOF.
023300     SET FF TO TRUE.
023400
023500 0100-EXIT.
023600     EXIT.
023700
023800 0900-SHOW-FILTER-BUCKET.
023900
024000     DISPLAY 'GALAXY FILTER BUCKET ' WS-FILTER-SUB
024100             ' COUNT ' WS-FILTER-COUNT (WS-FILTER-SUB)
024200     ADD 1 TO WS-FILTER-SUB
024300
024400     .
024500 0900-EXIT.
024600     EXIT.
024700
024800******************************************************************
024900*    SystemService coordinate table - first occurrence of a
025000*    system name wins, later rows for the same system are
025100*    ignored for lookup purposes (their coordinates should
025200*    match anyway, they are the same system).
025300******************************************************************
025400 6000-LEARN-SYSTEM.
025500
025600     MOVE GX-SYSTEM-NAME TO WS-LOWER-SYS-NAME
025700     INSPECT WS-LOWER-SYS-NAME CONVERTING
025800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
025900         "abcdefghijklmnopqrstuvwxyz"
026000
026100     SET WS-SLOT-FOUND TO FALSE
026200     SET WS-SYSTEM-IDX TO 1
026300     PERFORM 6010-SEARCH-SYSTEM THRU 6010-EXIT
026400         UNTIL WS-SYSTEM-IDX > WS-SYSTEM-COUNT
026500             OR WS-SLOT-FOUND
026600
026700     IF NOT WS-SLOT-FOUND
026800         AND WS-SYSTEM-COUNT < 2000
026900         ADD 1 TO WS-SYSTEM-COUNT
027000         SET WS-SYSTEM-IDX TO WS-SYSTEM-COUNT
027100         MOVE GX-SYSTEM-NAME   TO WS-SYS-NAME (WS-SYSTEM-IDX)
027200         MOVE WS-LOWER-SYS-NAME
027300                               TO WS-SYS-LOWER-NAME (WS-SYSTEM-IDX)
027400         MOVE GX-COORD-X       TO WS-SYS-X    (WS-SYSTEM-IDX)
027500         MOVE GX-COORD-Y       TO WS-SYS-Y    (WS-SYSTEM-IDX)
027600         MOVE GX-COORD-Z       TO WS-SYS-Z    (WS-SYSTEM-IDX)
027700     END-IF
027800
027900     .
028000 6000-EXIT.
028100     EXIT.
028200
028300 6010-SEARCH-SYSTEM.
028400
028500     IF WS-SYS-LOWER-NAME (WS-SYSTEM-IDX) = WS-LOWER-SYS-NAME
028600         SET WS-SLOT-FOUND TO TRUE
028700     ELSE
028800         SET WS-SYSTEM-IDX UP BY 1
028900     END-IF
029000
029100     .
029200 6010-EXIT.
029300     EXIT.
029400
029500******************************************************************
029600*    CommodityService.buildCommodityMap - carrier and large-pad
029700*    filters, then the per-row market test (non-blank commodity
029800*    name, supply >= 1).  A station with no market at all never
029900*    makes it past the market test because it has no commodity
030000*    rows to begin with on this flattened extract.
030100******************************************************************
030200 1000-FILTER-STATION.
030300
030400     MOVE GX-STATION-TYPE TO WS-LOWER-TYPE
030500     INSPECT WS-LOWER-TYPE CONVERTING
030600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
030700         "abcdefghijklmnopqrstuvwxyz"
030800
030900     MOVE ZERO TO WS-FOUND-CT
031000     IF SKIP-CARRIERS-ON
031100         INSPECT WS-LOWER-TYPE TALLYING WS-FOUND-CT
031200                 FOR ALL "carrier"
031300         IF WS-FOUND-CT = ZERO
031400             INSPECT WS-LOWER-TYPE TALLYING WS-FOUND-CT
031500                     FOR ALL "drake"
031600         END-IF
031700     END-IF
031800
031900     IF WS-FOUND-CT > ZERO
032000         ADD 1 TO WS-CARRIER-SKIPS
032100     ELSE
032200         IF LARGE-PAD-ONLY-ON AND GX-LARGE-PAD-COUNT < 1
032300             ADD 1 TO WS-PAD-SKIPS
032400         ELSE
032500             IF GX-COMMODITY-NAME = SPACES
032600                       OR GX-SUPPLY-QTY < 1
032700                 ADD 1 TO WS-ROW-SKIPS
032800             ELSE
032900                 PERFORM 2000-SCORE-STATION-TYPE THRU 2000-EXIT
033000                 PERFORM 3000-BUILD-ECON-COMBO THRU 3000-EXIT
033100                 PERFORM 4000-WRITE-SUPPLY-OUT THRU 4000-EXIT
033200                 ADD 1 TO WS-ROWS-KEPT
033300             END-IF
033400         END-IF
033500     END-IF
033600
033700     PERFORM 0100-READ-NEXT-GALAXY-ROW THRU 0100-EXIT
033800
033900     .
034000 1000-EXIT.
034100     EXIT.
034200
034300******************************************************************
034400*    StationScoreUtil - preference penalty by station type text,
034500*    first match wins.  0=starport 10=asteroid 20=planetary
034600*    25=outpost 15=unknown.
034700******************************************************************
034800 2000-SCORE-STATION-TYPE.
034900
035000     MOVE ZERO TO WS-FOUND-CT
035100     INSPECT WS-LOWER-TYPE TALLYING WS-FOUND-CT FOR ALL "starport"
035200     IF WS-FOUND-CT > ZERO
035300         MOVE 0 TO WS-PENALTY-WORK
035400     ELSE
035500         MOVE ZERO TO WS-FOUND-CT
035600         INSPECT WS-LOWER-TYPE TALLYING WS-FOUND-CT
035700                 FOR ALL "asteroid"
035800         IF WS-FOUND-CT > ZERO
035900             MOVE 10 TO WS-PENALTY-WORK
036000         ELSE
036100             MOVE ZERO TO WS-FOUND-CT
036200             INSPECT WS-LOWER-TYPE TALLYING WS-FOUND-CT
036300                     FOR ALL "planetary"
036400             IF WS-FOUND-CT > ZERO
036500                 MOVE 20 TO WS-PENALTY-WORK
036600             ELSE
036700                 MOVE ZERO TO WS-FOUND-CT
036800                 INSPECT WS-LOWER-TYPE TALLYING WS-FOUND-CT
036900                         FOR ALL "outpost"
037000                 IF WS-FOUND-CT > ZERO
037100                     MOVE 25 TO WS-PENALTY-WORK
037200                 ELSE
037300                     MOVE 15 TO WS-PENALTY-WORK
037400                 END-IF
037500             END-IF
037600         END-IF
037700     END-IF
037800
037900     .
038000 2000-EXIT.
038100     EXIT.
038200
038300******************************************************************
038400*    Station economy falls back to the system economy when the
038500*    station itself carries none; combo is type + space + econ.
038600******************************************************************
038700 3000-BUILD-ECON-COMBO.
038800
038900     IF GX-STATION-ECONOMY = SPACES
039000         MOVE GX-SYSTEM-ECONOMY  TO SS-ECONOMY
039100     ELSE
039200         MOVE GX-STATION-ECONOMY TO SS-ECONOMY
039300     END-IF
039400
039500     STRING GX-STATION-TYPE DELIMITED BY SIZE
039600            ' '               DELIMITED BY SIZE
039700            SS-ECONOMY DELIMITED BY SIZE
039800            INTO SS-ECON-COMBO
039900
040000     .
040100 3000-EXIT.
040200     EXIT.
040300
040400******************************************************************
040500 4000-WRITE-SUPPLY-OUT.
040600
040700     MOVE GX-SYSTEM-NAME      TO SS-SYSTEM-NAME
040800     MOVE GX-STATION-NAME     TO SS-STATION-NAME
040900     MOVE GX-COORD-X          TO SS-COORD-X
041000     MOVE GX-COORD-Y          TO SS-COORD-Y
041100     MOVE GX-COORD-Z          TO SS-COORD-Z
041200     MOVE WS-PENALTY-WORK     TO SS-PREF-PENALTY
041300     MOVE GX-STATION-TYPE     TO SS-STATION-TYPE
041400     MOVE GX-COMMODITY-NAME   TO SS-COMMODITY-NAME
041500     MOVE GX-SUPPLY-QTY       TO SS-SUPPLY-QTY
041600
041700     WRITE F-SUPPLY-OUT-REC
041800
041900     .
042000 4000-EXIT.
042100     EXIT.
042200
042300******************************************************************
042400*    Home coordinates: caller override wins outright; otherwise
042500*    look the named system up (default Sol, 0,0,0, when blank
042600*    or not found on this extract).
042700******************************************************************
042800 5000-RESOLVE-HOME.
042900
043000     IF CP-HOME-COORDS-GIVEN
043100         MOVE CP-HOME-SYSTEM-NAME TO HM-SYSTEM-NAME
043200         MOVE CP-HOME-X           TO HM-X
043300         MOVE CP-HOME-Y           TO HM-Y
043400         MOVE CP-HOME-Z           TO HM-Z
043500     ELSE
043600         IF CP-HOME-SYSTEM-NAME = SPACES
043700             PERFORM 5900-DEFAULT-TO-SOL
043800         ELSE
043900             MOVE CP-HOME-SYSTEM-NAME TO WS-LOWER-HOME-NAME
044000             INSPECT WS-LOWER-HOME-NAME CONVERTING
044100                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
044200                 "abcdefghijklmnopqrstuvwxyz"
044300
044400             SET WS-HOME-FOUND TO FALSE
044500             SET WS-SYSTEM-IDX TO 1
044600             PERFORM 5010-SEARCH-HOME THRU 5010-EXIT
044700                 UNTIL WS-SYSTEM-IDX > WS-SYSTEM-COUNT
044800                     OR WS-HOME-FOUND
044900
045000             IF WS-HOME-FOUND
045100                 MOVE CP-HOME-SYSTEM-NAME
045200                          TO HM-SYSTEM-NAME
045300                 MOVE WS-SYS-X (WS-SYSTEM-IDX)
045400                          TO HM-X
045500                 MOVE WS-SYS-Y (WS-SYSTEM-IDX)
045600                          TO HM-Y
045700                 MOVE WS-SYS-Z (WS-SYSTEM-IDX)
045800                          TO HM-Z
045900             ELSE
046000                 PERFORM 5900-DEFAULT-TO-SOL
046100             END-IF
046200         END-IF
046300     END-IF
046400
046500     WRITE F-HOME-OUT-REC
046600
046700     .
046800 5000-EXIT.
046900     EXIT.
047000
047100 5010-SEARCH-HOME.
047200
047300     IF WS-SYS-LOWER-NAME (WS-SYSTEM-IDX) = WS-LOWER-HOME-NAME
047400         SET WS-HOME-FOUND TO TRUE
047500     ELSE
047600         SET WS-SYSTEM-IDX UP BY 1
047700     END-IF
047800
047900     .
048000 5010-EXIT.
048100     EXIT.
048200
048300 5900-DEFAULT-TO-SOL.
048400
048500     MOVE 'Sol'  TO HM-SYSTEM-NAME
048600     MOVE ZERO   TO HM-X
048700     MOVE ZERO   TO HM-Y
048800     MOVE ZERO   TO HM-Z
048900
049000     .
049100 5900-EXIT.
049200     EXIT.
049300
049400 FIN-PGM.
049500     STOP RUN.
