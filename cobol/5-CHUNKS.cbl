000100******************************************************************
000200* Author:        R. DUCROS
000300* Installation:  STARHAUL LOGISTICS - BATCH DATA PROCESSING
000400* Date-Written:  03/09/1990
000500* Date-Compiled:
000600* Security:      STARHAUL INTERNAL USE ONLY
000700* Purpose:       Splits every aggregated commodity need into
000800*                capacity-sized chunks, then packs the chunks
000900*                into bins (one bin = one haul).  Prefers to put
001000*                chunks that are commonly sold together, or that
001100*                share a first economy-affinity combo, into the
001200*                same bin, so a run tends to clear more than one
001300*                need per trip.  Bins come out numbered 1..N in
001400*                the order they were opened, ready for 6-ROUTES
001500*                to plan one route per bin.
001600* Tectonics:     cobc
001700******************************************************************
001800*    CHANGE LOG
001900*    ----------------------------------------------------------
002000*    03/09/1990  RD  CR0203  Original program - straight capacity CR0203  
002100*                            split, largest-first bin packing, no CR0203  
002200*                            affinity or co-occurrence weighting. CR0203  
002300*    17/07/1992  JPK CR0349  Added the affinity grouping pass     CR0349  
002400*                            (step 2a) once CPAFFIN existed.      CR0349  
002500*    11/05/1994  JPK CR0489  Added the co-occurrence score into   CR0489  
002600*                            the placement rule - fit-score alone CR0489  
002700*                            was stacking unrelated commodities   CR0489  
002800*                            into the same haul.                  CR0489  
002900*    14/03/1997  RD  CR0655  Raised WS-BIN-TABLE from 60 to 150   CR0655  
003000*                            slots and WS-BIN-ITEM-TABLE from 40  CR0655  
003100*                            to 150 - a full-galaxy colony order  CR0655  
003200*                            was overflowing both.                CR0655  
003300*    19/01/1999  MT  CR0741  Y2K sweep - program has no date      CR0741  
003400*                            fields, nothing to change, logged    CR0741  
003500*                            for the audit trail anyway.          CR0741  
003600*    09/02/2008  JPK CR0918  Padded F-CHUNK-RAW-REC, SD-CHUNK-REC CR0918  
003700*                            and F-CHUNK-ORD-REC to a flat 100    CR0918  
003800*                            bytes each, matching the rest of     CR0918  
003900*                            this run's record layouts.           CR0918  
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID. 5-CHUNKS.
004300 AUTHOR. R. DUCROS.
004400 INSTALLATION. STARHAUL LOGISTICS - BATCH DATA PROCESSING.
004500 DATE-WRITTEN. 03/09/1990.
004600 DATE-COMPILED.
004700 SECURITY. STARHAUL INTERNAL USE ONLY.
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200*        Standard printer-channel mnemonic, carried on every
005300*        program in this shop whether or not it prints, so the
005400*        skeleton stays the same for whoever copies this as a
005500*        starting point next.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000*    Run-control card - only CP-CARGO-CAPACITY is used here.
006100     SELECT  F-PARM-IN     ASSIGN TO "RUNPARM"
006200             ORGANIZATION LINE SEQUENTIAL.
006300
006400*    Aggregated needs from 1-NEEDS.
006500     SELECT  F-NEEDS-IN    ASSIGN TO "NEEDSOUT"
006600             ORGANIZATION LINE SEQUENTIAL.
006700
006800*    Commodity co-occurrence counts from 4-COOCUR.
006900     SELECT  F-COOCUR-IN   ASSIGN TO "COOCUROT"
007000             ORGANIZATION LINE SEQUENTIAL.
007100
007200*    Keyed affinity work file from 3-AFFIN - opened DYNAMIC so
007300*    this program can both probe it sequentially once (is there
007400*    any affinity data at all) and then look up "first combo for
007500*    commodity X" by key as each need is chunked.
007600     SELECT  F-AFFIN-IN    ASSIGN TO "AFFINDX"
007700             ORGANIZATION IS INDEXED
007800             ACCESS MODE IS DYNAMIC
007900             RECORD KEY IS AFX-KEY.
008000
008100*    Raw chunks, before the group/size ordering pass.
008200     SELECT  F-CHUNK-RAW   ASSIGN TO "CHUNKWK1"
008300             ORGANIZATION LINE SEQUENTIAL.
008400
008500*    Chunks in bin-packing placement order.
008600     SELECT  F-CHUNK-ORD   ASSIGN TO "CHUNKWK2"
008700             ORGANIZATION LINE SEQUENTIAL.
008800
008900*    Placed chunks, bin number stamped, still in placement order.
009000     SELECT  F-CHUNK-PLACED ASSIGN TO "CHUNKWK3"
009100             ORGANIZATION LINE SEQUENTIAL.
009200
009300*    Final chunk file, re-sorted into bin-number order for 6-
009400*    ROUTES (RECORD LAYOUT #2).
009500     SELECT  F-CHUNK-OUT   ASSIGN TO "CHUNKSOT"
009600             ORGANIZATION LINE SEQUENTIAL.
009700
009800******************************************************************
009900 DATA DIVISION.
010000 FILE SECTION.
010100
010200 FD  F-PARM-IN.
010300     COPY CPPARM REPLACING ==CP-RECORD== BY ==F-PARM-IN-REC==.
010400
010500 FD  F-NEEDS-IN.
010600     COPY CPNEED REPLACING ==CN-RECORD== BY ==F-NEEDS-IN-REC==.
010700
010800 FD  F-COOCUR-IN.
010900     COPY CPCOOCUR REPLACING ==CO-RECORD== BY ==F-COOCUR-IN-REC==.
011000
011100 FD  F-AFFIN-IN.
011200     COPY CPAFFIN REPLACING ==AFX-RECORD== BY ==F-AFFIN-IN-REC==.
011300
011400*    Unsorted raw-chunk work record - not yet enriched with the
011500*    group total the placement sort needs.
011600 FD  F-CHUNK-RAW.
011700 01  F-CHUNK-RAW-REC.
011800     05  FR-COMMODITY               PIC X(40).
011900     05  FR-SIZE                    PIC 9(7).
012000     05  FR-COMBO                   PIC X(41).
012100     05  FR-UNGROUPED-SW            PIC 9(1).
012200     05  FILLER                     PIC X(11).
012300
012400*    SORT's working record, enriched with the group total so the
012500*    single SORT verb below can deliver every ordering rule in
012600*    BUSINESS RULE "Bin packing scoring" step 2 in one pass.
012700 SD  SD-CHUNK-FILE.
012800 01  SD-CHUNK-REC.
012900     05  SD-UNGROUPED-SW            PIC 9(1).
013000     05  SD-GROUP-TOTAL             PIC 9(9).
013100     05  SD-SIZE                    PIC 9(7).
013200     05  SD-COMMODITY               PIC X(40).
013300     05  SD-COMBO                   PIC X(41).
013400     05  FILLER                     PIC X(02).
013500
013600 FD  F-CHUNK-ORD.
013700 01  F-CHUNK-ORD-REC.
013800     05  FO-UNGROUPED-SW            PIC 9(1).
013900     05  FO-GROUP-TOTAL             PIC 9(9).
014000     05  FO-SIZE                    PIC 9(7).
014100     05  FO-COMMODITY               PIC X(40).
014200     05  FO-COMBO                   PIC X(41).
014300     05  FILLER                     PIC X(02).
014400
014500 FD  F-CHUNK-PLACED.
014600 01  F-CHUNK-PLACED-REC.
014700     05  FP-COMMODITY               PIC X(40).
014800     05  FP-SIZE                    PIC 9(7).
014900     05  FP-BIN                     PIC 9(4).
015000     05  FILLER                     PIC X(09).
015100
015200*    Second SORT's working record - laid out field-for-field the
015300*    same as F-CHUNK-PLACED-REC and CPCHUNK's CK-RECORD, so the
015400*    USING and GIVING copies below line up byte for byte.
015500 SD  SD-BIN-FILE.
015600 01  SD-BIN-REC.
015700     05  SB-COMMODITY               PIC X(40).
015800     05  SB-SIZE                    PIC 9(7).
015900     05  SB-BIN                     PIC 9(4).
016000     05  FILLER                     PIC X(09).
016100
016200 FD  F-CHUNK-OUT.
016300     COPY CPCHUNK REPLACING ==CK-RECORD== BY ==F-CHUNK-OUT-REC==.
016400
016500******************************************************************
016600 WORKING-STORAGE SECTION.
016700
016800 1   FILE-WORKING-MANAGER.
016900* ++===                                fin article rencontre ===++
017000     05  FIN-ENREG                  PIC X(01) VALUE SPACE.
017100         88  FF                               VALUE HIGH-VALUE.
017200
017300 1   WS-SWITCH-MANAGER.
017400     05  WS-AFFINITY-SW             PIC X(01) VALUE 'N'.
017500         88  WS-AFFINITY-PRESENT               VALUE 'Y'.
017600     05  WS-LOOKUP-SW               PIC X(01) VALUE 'N'.
017700         88  WS-LOOKUP-FOUND                   VALUE 'Y'.
017800     05  WS-BIN-CHOSEN-SW           PIC X(01) VALUE 'N'.
017900         88  WS-BIN-WAS-CHOSEN                 VALUE 'Y'.
018000
018100*        Cargo capacity off the run-control card, picked up once
018200*        at start and carried in COMP-3 for the arithmetic below.
018300 1   WS-CAPACITY-GROUP.
018400     05  WS-CARGO-CAPACITY          PIC 9(7) COMP-3 VALUE ZERO.
018500 1   WS-CAPACITY-DISP REDEFINES WS-CAPACITY-GROUP
018600                       PIC 9(7).
018700
018800*        Commodity co-occurrence table, loaded whole from 4-
018900*        COOCUR's output - same symmetric shape and probe rule
019000*        documented on CPCOOCUR.  2000 slots matches that
019100*        program's own ceiling.
019200 1   COOCUR-DATA-MANAGER.
019300     05  WS-COOCUR-COUNT            PIC 9(4) COMP VALUE ZERO.
019400     05  WS-COOCUR-TABLE OCCURS 2000 TIMES
019500                         INDEXED BY WS-COOCUR-IDX.
019600         10  WS-COOCUR-A             PIC X(40).
019700         10  WS-COOCUR-B             PIC X(40).
019800         10  WS-COOCUR-TALLY         PIC S9(5) COMP-3.
019900
020000*        Run-date stamp, broken out the way every batch job in
020100*        this shop breaks one out.
020200 1   WS-RUN-DATE-GROUP.
020300     05  WS-RUN-DATE                PIC 9(6) COMP-3 VALUE ZERO.
020400 1   WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-GROUP.
020500     05  WS-RUN-YY                  PIC 9(2).
020600     05  WS-RUN-MM                  PIC 9(2).
020700     05  WS-RUN-DD                  PIC 9(2).
020800
020900*        Per-combo running total, built while the raw chunks are
021000*        exploded, consumed while enriching the sort input.  150
021100*        slots - one per distinct affinity combo, generous for
021200*        the station-type/economy combinations this galaxy has.
021300 1   GROUP-TOTAL-MANAGER.
021400     05  WS-GROUP-COUNT             PIC 9(3) COMP VALUE ZERO.
021500     05  WS-GROUP-TABLE OCCURS 150 TIMES
021600                        INDEXED BY WS-GROUP-IDX.
021700         10  WS-GROUP-COMBO          PIC X(41).
021800         10  WS-GROUP-TOTAL          PIC 9(9) COMP-3 VALUE ZERO.
021900
022000*        Open-bin table for the placement pass.  Each bin keeps
022100*        its own remaining capacity and the list of commodities
022200*        (one entry per chunk, not de-duplicated, per the co-
022300*        score rule) already riding in it.  150 bins by 150
022400*        items, raised together under CR0655.
022500 1   BIN-DATA-MANAGER.
022600     05  WS-BIN-COUNT               PIC 9(3) COMP VALUE ZERO.
022700     05  WS-BIN-TABLE OCCURS 150 TIMES
022800                      INDEXED BY WS-BIN-IDX.
022900         10  WS-BIN-REMAIN-CAP       PIC 9(9) COMP-3.
023000         10  WS-BIN-ITEM-COUNT       PIC 9(3) COMP VALUE ZERO.
023100         10  WS-BIN-ITEM-TABLE OCCURS 150 TIMES
023200                              INDEXED BY WS-ITEM-IDX
023300                              PIC X(40).
023400
023500*        Best-candidate tracking while scoring one chunk against
023600*        every open bin.
023700 1   SCORE-WORK-MANAGER.
023800     05  WS-BEST-SCORE              PIC S9(5)V9(4) COMP-3.
023900     05  WS-BEST-BIN-IDX            PIC 9(3) COMP VALUE ZERO.
024000     05  WS-THIS-FIT-SCORE          PIC S9(5)V9(4) COMP-3.
024100     05  WS-THIS-CO-SCORE           PIC S9(7)V9(4) COMP-3.
024200     05  WS-THIS-FINAL-SCORE        PIC S9(5)V9(4) COMP-3.
024300     05  WS-REMAIN-DISP             PIC S9(9)V9(4) COMP-3.
024400
024500*        Alternate flat view of the best-score pair, kept purely
024600*        so the trace DISPLAY at CR0489 did not have to name two
024700*        fields - habit carried forward from 1-NEEDS.
024800 1   WS-BEST-TRACE-GROUP.
024900     05  WS-BEST-TRACE-BIN          PIC 9(3).
025000     05  WS-BEST-TRACE-SCORE        PIC S9(5)V9(4).
025100 1   WS-BEST-TRACE-FLAT REDEFINES WS-BEST-TRACE-GROUP
025200                         PIC X(12).
025300
025400*        Explosion counters for the chunk-build loop.
025500 1   EXPLODE-WORK-MANAGER.
025600     05  WS-REMAIN-QTY              PIC 9(7) COMP-3.
025700     05  WS-CHUNKS-PLACED           PIC 9(7) COMP VALUE ZERO.
025800
025900*        Standalone built-chunk tally, off the group the way a
026000*        lone counter always sits in this shop's working-storage.
026100 77  WS-CHUNKS-BUILT            PIC 9(7) COMP VALUE ZERO.
026200
026300
026400******************************************************************
026500 PROCEDURE DIVISION.
026600
026700 0000-MAIN-PROCEDURE.
026800
026900     PERFORM 0100-READ-RUN-PARM
027000     PERFORM 0200-LOAD-COOCUR-TABLE
027100     PERFORM 0300-PROBE-AFFINITY-FILE
027200
027300     PERFORM 1000-BUILD-RAW-CHUNKS
027400
027500     PERFORM 2000-SORT-CHUNKS-FOR-PLACEMENT
027600
027700     PERFORM 3000-PLACE-ALL-CHUNKS
027800
027900     PERFORM 4000-SORT-CHUNKS-BY-BIN
028000
028100     DISPLAY 'CHUNKS BUILT:  ' WS-CHUNKS-BUILT
028200     DISPLAY 'CHUNKS PLACED: ' WS-CHUNKS-PLACED
028300     DISPLAY 'BINS OPENED:   ' WS-BIN-COUNT
028400
028500     .
028600 0000-EXIT.
028700     EXIT.
028800
028900******************************************************************
029000 0100-READ-RUN-PARM.
029100
029200     OPEN INPUT F-PARM-IN
029300     READ F-PARM-IN
029400         AT END
029500             DISPLAY 'RUNPARM CARD MISSING - CANNOT CHUNK'
029600             MOVE 99999 TO WS-CARGO-CAPACITY
029700     END-READ
029800     MOVE CP-CARGO-CAPACITY TO WS-CARGO-CAPACITY
029900     CLOSE F-PARM-IN
030000
030100     .
030200 0100-EXIT.
030300     EXIT.
030400
030500******************************************************************
030600 0200-LOAD-COOCUR-TABLE.
030700
030800     OPEN INPUT F-COOCUR-IN
030900
031000     PERFORM 0210-READ-NEXT-COOCUR-ROW THRU 0210-EXIT
031100
031200     PERFORM 0220-STORE-COOCUR-ROW THRU 0220-EXIT
031300         UNTIL FF
031400
031500     CLOSE F-COOCUR-IN
031600     MOVE 'N' TO FIN-ENREG
031700
031800     .
031900 0200-EXIT.
032000     EXIT.
032100
032200 0210-READ-NEXT-COOCUR-ROW.
032300
032400     READ F-COOCUR-IN
032500         AT END
032600             GO TO 0210-EOF
032700     END-READ
032800     GO TO 0210-EXIT.
032900
033000 0210-EOF.
033100     SET FF TO TRUE.
033200
033300 0210-EXIT.
033400     EXIT.
033500
033600 0220-STORE-COOCUR-ROW.
033700
033800     IF WS-COOCUR-COUNT < 2000
033900         ADD 1 TO WS-COOCUR-COUNT
034000         MOVE CO-COMMODITY-A TO WS-COOCUR-A (WS-COOCUR-COUNT)
034100         MOVE CO-COMMODITY-B TO WS-COOCUR-B (WS-COOCUR-COUNT)
034200         MOVE CO-COUNT       TO WS-COOCUR-TALLY (WS-COOCUR-COUNT)
034300     END-IF
034400
034500     PERFORM 0210-READ-NEXT-COOCUR-ROW THRU 0210-EXIT
034600
034700     .
034800 0220-EXIT.
034900     EXIT.
035000
035100******************************************************************
035200*    One sequential probe tells us whether the affinity index
035300*    has anything in it at all, per BUSINESS RULE "Bin packing
035400*    scoring" step 2 - empty means every commodity is ungrouped
035500*    and basic (size-only) packing applies.
035600******************************************************************
035700 0300-PROBE-AFFINITY-FILE.
035800
035900     OPEN INPUT F-AFFIN-IN
036000
036100     READ F-AFFIN-IN NEXT RECORD
036200         AT END
036300             SET WS-AFFINITY-PRESENT TO FALSE
036400         NOT AT END
036500             SET WS-AFFINITY-PRESENT TO TRUE
036600     END-READ
036700
036800     .
036900 0300-EXIT.
037000     EXIT.
037100
037200******************************************************************
037300*    BUSINESS RULE "Chunk splitting" - explode each need into
037400*    capacity-sized chunks plus a remainder, look up the first
037500*    affinity combo for the commodity while we are at it, and
037600*    accumulate that combo's running total for the sort pass.
037700******************************************************************
037800 1000-BUILD-RAW-CHUNKS.
037900
038000     OPEN INPUT  F-NEEDS-IN
038100     OPEN OUTPUT F-CHUNK-RAW
038200     MOVE 'N' TO FIN-ENREG
038300
038400     PERFORM 0190-READ-NEXT-NEED THRU 0190-EXIT
038500
038600     PERFORM 1100-EXPLODE-ONE-NEED THRU 1100-EXIT
038700         UNTIL FF
038800
038900     CLOSE F-NEEDS-IN F-CHUNK-RAW F-AFFIN-IN
039000
039100     .
039200 1000-EXIT.
039300     EXIT.
039400
039500 0190-READ-NEXT-NEED.
039600
039700     READ F-NEEDS-IN
039800         AT END
039900             GO TO 0190-EOF
040000     END-READ
040100     GO TO 0190-EXIT.
040200
040300 0190-EOF.
040400     SET FF TO TRUE.
040500
040600 0190-EXIT.
040700     EXIT.
040800
040900 1100-EXPLODE-ONE-NEED.
041000
041100     IF CN-QUANTITY-NEEDED > ZERO
041200         PERFORM 1200-LOOKUP-FIRST-COMBO THRU 1200-EXIT
041300
041400         MOVE CN-QUANTITY-NEEDED TO WS-REMAIN-QTY
041500
041600         PERFORM 1150-WRITE-FULL-CHUNK THRU 1150-EXIT
041700             UNTIL WS-REMAIN-QTY NOT > WS-CAPACITY-DISP
041800
041900         IF WS-REMAIN-QTY > ZERO
042000             MOVE CN-COMMODITY-NAME TO FR-COMMODITY
042100             MOVE WS-REMAIN-QTY     TO FR-SIZE
042200             PERFORM 1300-WRITE-RAW-CHUNK THRU 1300-EXIT
042300         END-IF
042400     END-IF
042500
042600     PERFORM 0190-READ-NEXT-NEED THRU 0190-EXIT
042700
042800     .
042900 1100-EXIT.
043000     EXIT.
043100
043200 1150-WRITE-FULL-CHUNK.
043300
043400     MOVE CN-COMMODITY-NAME TO FR-COMMODITY
043500     MOVE WS-CAPACITY-DISP  TO FR-SIZE
043600     PERFORM 1300-WRITE-RAW-CHUNK THRU 1300-EXIT
043700     SUBTRACT WS-CAPACITY-DISP FROM WS-REMAIN-QTY
043800
043900     .
044000 1150-EXIT.
044100     EXIT.
044200
044300******************************************************************
044400*    Random read of the affinity index by (commodity, 0001) -
044500*    the lowest sequence number 3-AFFIN stamped for this
044600*    commodity is always its first-listed combo.
044700******************************************************************
044800 1200-LOOKUP-FIRST-COMBO.
044900
045000     MOVE SPACES TO FR-COMBO
045100     MOVE ZERO   TO FR-UNGROUPED-SW
045200
045300     IF WS-AFFINITY-PRESENT
045400         MOVE CN-COMMODITY-NAME TO AFX-COMMODITY
045500         MOVE 1                 TO AFX-SEQ-NO
045600         READ F-AFFIN-IN
045700             KEY IS AFX-KEY
045800             INVALID KEY
045900                 MOVE 1 TO FR-UNGROUPED-SW
046000             NOT INVALID KEY
046100                 MOVE AFX-ECON-COMBO TO FR-COMBO
046200         END-READ
046300     ELSE
046400         MOVE 1 TO FR-UNGROUPED-SW
046500     END-IF
046600
046700     IF FR-UNGROUPED-SW = ZERO
046800         PERFORM 1250-ACCUMULATE-GROUP-TOTAL
046900     END-IF
047000
047100     .
047200 1200-EXIT.
047300     EXIT.
047400
047500 1250-ACCUMULATE-GROUP-TOTAL.
047600
047700     SET WS-LOOKUP-FOUND TO FALSE
047800     SET WS-GROUP-IDX TO 1
047900
048000     PERFORM 1260-SEARCH-GROUP THRU 1260-EXIT
048100         UNTIL WS-GROUP-IDX > WS-GROUP-COUNT
048200             OR WS-LOOKUP-FOUND
048300
048400     IF NOT WS-LOOKUP-FOUND AND WS-GROUP-COUNT < 150
048500         ADD 1 TO WS-GROUP-COUNT
048600         SET WS-GROUP-IDX TO WS-GROUP-COUNT
048700         MOVE FR-COMBO TO WS-GROUP-COMBO (WS-GROUP-IDX)
048800         MOVE ZERO     TO WS-GROUP-TOTAL (WS-GROUP-IDX)
048900     END-IF
049000
049100     IF WS-LOOKUP-FOUND OR WS-GROUP-COUNT NOT > 150
049200         ADD CN-QUANTITY-NEEDED TO WS-GROUP-TOTAL (WS-GROUP-IDX)
049300     END-IF
049400
049500     .
049600 1250-EXIT.
049700     EXIT.
049800
049900 1260-SEARCH-GROUP.
050000
050100     IF WS-GROUP-COMBO (WS-GROUP-IDX) = FR-COMBO
050200         SET WS-LOOKUP-FOUND TO TRUE
050300     ELSE
050400         SET WS-GROUP-IDX UP BY 1
050500     END-IF
050600
050700     .
050800 1260-EXIT.
050900     EXIT.
051000
051100 1300-WRITE-RAW-CHUNK.
051200
051300     WRITE F-CHUNK-RAW-REC
051400     ADD 1 TO WS-CHUNKS-BUILT
051500
051600     .
051700 1300-EXIT.
051800     EXIT.
051900
052000******************************************************************
052100*    BUSINESS RULE "Bin packing scoring" step 2 - one SORT pass
052200*    puts every grouped chunk ahead of every ungrouped one, the
052300*    grouped chunks ordered by their combo's total size (largest
052400*    group first), and within that by chunk size (largest
052500*    first); the ungrouped chunks end up size-ordered too, since
052600*    their group total is always zero and ties break on size.
052700******************************************************************
052800 2000-SORT-CHUNKS-FOR-PLACEMENT.
052900
053000     SORT SD-CHUNK-FILE
053100         ASCENDING KEY SD-UNGROUPED-SW
053200         DESCENDING KEY SD-GROUP-TOTAL
053300         DESCENDING KEY SD-SIZE
053400         INPUT PROCEDURE IS 2100-SORT-INPUT
053500         GIVING F-CHUNK-ORD
053600
053700     .
053800 2000-EXIT.
053900     EXIT.
054000
054100 2100-SORT-INPUT.
054200
054300     OPEN INPUT F-CHUNK-RAW
054400     MOVE 'N' TO FIN-ENREG
054500
054600     PERFORM 2150-READ-NEXT-RAW-CHUNK THRU 2150-EXIT
054700
054800     PERFORM 2200-RELEASE-SORT-RECORD THRU 2200-EXIT
054900         UNTIL FF
055000
055100     CLOSE F-CHUNK-RAW
055200
055300     .
055400 2100-EXIT.
055500     EXIT.
055600
055700 2150-READ-NEXT-RAW-CHUNK.
055800
055900     READ F-CHUNK-RAW
056000         AT END
056100             GO TO 2150-EOF
056200     END-READ
056300     GO TO 2150-EXIT.
056400
056500 2150-EOF.
056600     SET FF TO TRUE.
056700
056800 2150-EXIT.
056900     EXIT.
057000
057100 2200-RELEASE-SORT-RECORD.
057200
057300     MOVE FR-UNGROUPED-SW   TO SD-UNGROUPED-SW
057400     MOVE FR-SIZE           TO SD-SIZE
057500     MOVE FR-COMMODITY      TO SD-COMMODITY
057600     MOVE FR-COMBO          TO SD-COMBO
057700
057800     IF FR-UNGROUPED-SW = ZERO
057900         PERFORM 2250-FETCH-GROUP-TOTAL THRU 2250-EXIT
058000     ELSE
058100         MOVE ZERO TO SD-GROUP-TOTAL
058200     END-IF
058300
058400     RELEASE SD-CHUNK-REC
058500
058600     PERFORM 2150-READ-NEXT-RAW-CHUNK THRU 2150-EXIT
058700
058800     .
058900 2200-EXIT.
059000     EXIT.
059100
059200 2250-FETCH-GROUP-TOTAL.
059300
059400     SET WS-LOOKUP-FOUND TO FALSE
059500     SET WS-GROUP-IDX TO 1
059600
059700     PERFORM 2260-SEARCH-GROUP-TOTAL THRU 2260-EXIT
059800         UNTIL WS-GROUP-IDX > WS-GROUP-COUNT
059900             OR WS-LOOKUP-FOUND
060000
060100     IF WS-LOOKUP-FOUND
060200         MOVE WS-GROUP-TOTAL (WS-GROUP-IDX) TO SD-GROUP-TOTAL
060300     ELSE
060400         MOVE ZERO TO SD-GROUP-TOTAL
060500     END-IF
060600
060700     .
060800 2250-EXIT.
060900     EXIT.
061000
061100 2260-SEARCH-GROUP-TOTAL.
061200
061300     IF WS-GROUP-COMBO (WS-GROUP-IDX) = FR-COMBO
061400         SET WS-LOOKUP-FOUND TO TRUE
061500     ELSE
061600         SET WS-GROUP-IDX UP BY 1
061700     END-IF
061800
061900     .
062000 2260-EXIT.
062100     EXIT.
062200
062300******************************************************************
062400*    BUSINESS RULE "Bin packing scoring" step 2c - score every
062500*    open bin with remaining capacity, place in the best one,
062600*    open a new bin when none qualify.
062700******************************************************************
062800 3000-PLACE-ALL-CHUNKS.
062900
063000     OPEN INPUT  F-CHUNK-ORD
063100     OPEN OUTPUT F-CHUNK-PLACED
063200     MOVE 'N' TO FIN-ENREG
063300
063400     PERFORM 3050-READ-NEXT-ORD-CHUNK THRU 3050-EXIT
063500
063600     PERFORM 3100-PLACE-ONE-CHUNK THRU 3100-EXIT
063700         UNTIL FF
063800
063900     CLOSE F-CHUNK-ORD F-CHUNK-PLACED
064000
064100     .
064200 3000-EXIT.
064300     EXIT.
064400
064500 3050-READ-NEXT-ORD-CHUNK.
064600
064700     READ F-CHUNK-ORD
064800         AT END
064900             GO TO 3050-EOF
065000     END-READ
065100     GO TO 3050-EXIT.
065200
065300 3050-EOF.
065400     SET FF TO TRUE.
065500
065600 3050-EXIT.
065700     EXIT.
065800
065900 3100-PLACE-ONE-CHUNK.
066000
066100     MOVE ZERO       TO WS-BEST-SCORE
066200     MOVE ZERO       TO WS-BEST-BIN-IDX
066300     SET WS-BIN-WAS-CHOSEN TO FALSE
066400
066500     SET WS-BIN-IDX TO 1
066600     PERFORM 3150-SCORE-ONE-BIN THRU 3150-EXIT
066700         UNTIL WS-BIN-IDX > WS-BIN-COUNT
066800
066900     IF NOT WS-BIN-WAS-CHOSEN
067000         PERFORM 3400-OPEN-NEW-BIN THRU 3400-EXIT
067100     ELSE
067200         SET WS-BIN-IDX TO WS-BEST-BIN-IDX
067300         MOVE WS-BEST-BIN-IDX TO WS-BEST-TRACE-BIN
067400         MOVE WS-BEST-SCORE   TO WS-BEST-TRACE-SCORE
067500         DISPLAY 'BEST BIN FOR ' FO-COMMODITY ' IS '
067600                 WS-BEST-TRACE-FLAT
067700         PERFORM 3500-ADD-TO-BIN THRU 3500-EXIT
067800     END-IF
067900
068000     MOVE FO-COMMODITY TO FP-COMMODITY
068100     MOVE FO-SIZE      TO FP-SIZE
068200     MOVE WS-BIN-IDX   TO FP-BIN
068300     WRITE F-CHUNK-PLACED-REC
068400     ADD 1 TO WS-CHUNKS-PLACED
068500
068600     PERFORM 3050-READ-NEXT-ORD-CHUNK THRU 3050-EXIT
068700
068800     .
068900 3100-EXIT.
069000     EXIT.
069100
069200 3150-SCORE-ONE-BIN.
069300
069400     IF WS-BIN-REMAIN-CAP (WS-BIN-IDX) NOT < FO-SIZE
069500         PERFORM 3200-SCORE-THIS-BIN THRU 3200-EXIT
069600         IF NOT WS-BIN-WAS-CHOSEN
069700            OR WS-THIS-FINAL-SCORE > WS-BEST-SCORE
069800             MOVE WS-THIS-FINAL-SCORE TO WS-BEST-SCORE
069900             SET WS-BEST-BIN-IDX TO WS-BIN-IDX
070000             SET WS-BIN-WAS-CHOSEN TO TRUE
070100         END-IF
070200     END-IF
070300
070400     SET WS-BIN-IDX UP BY 1
070500
070600     .
070700 3150-EXIT.
070800     EXIT.
070900
071000******************************************************************
071100*    Fit-score = 1 - (chunk size / bin's remaining capacity).
071200*    Co-score = sum, over every chunk already in the bin, of the
071300*    co-occurrence count between that chunk's commodity and this
071400*    one.  Final score blends the two 0.7/0.3 only when co-score
071500*    is non-zero, per the combined-score rule.
071600******************************************************************
071700 3200-SCORE-THIS-BIN.
071800
071900     MOVE WS-BIN-REMAIN-CAP (WS-BIN-IDX) TO WS-REMAIN-DISP
072000     COMPUTE WS-THIS-FIT-SCORE ROUNDED =
072100         1 - (FO-SIZE / WS-REMAIN-DISP)
072200
072300     MOVE ZERO TO WS-THIS-CO-SCORE
072400     SET WS-ITEM-IDX TO 1
072500     PERFORM 3210-ADD-ONE-ITEM-SCORE THRU 3210-EXIT
072600         UNTIL WS-ITEM-IDX > WS-BIN-ITEM-COUNT (WS-BIN-IDX)
072700
072800     IF WS-THIS-CO-SCORE = ZERO
072900         MOVE WS-THIS-FIT-SCORE TO WS-THIS-FINAL-SCORE
073000     ELSE
073100         COMPUTE WS-THIS-FINAL-SCORE ROUNDED =
073200             (WS-THIS-CO-SCORE * 0.7) + (WS-THIS-FIT-SCORE * 0.3)
073300     END-IF
073400
073500     .
073600 3200-EXIT.
073700     EXIT.
073800
073900 3210-ADD-ONE-ITEM-SCORE.
074000
074100     PERFORM 3300-ADD-COOCUR-COUNT THRU 3300-EXIT
074200     SET WS-ITEM-IDX UP BY 1
074300
074400     .
074500 3210-EXIT.
074600     EXIT.
074700
074800******************************************************************
074900*    Probes the co-occurrence table both (A,B) and (B,A) - see
075000*    CPCOOCUR's symmetric-storage note.
075100******************************************************************
075200 3300-ADD-COOCUR-COUNT.
075300
075400     SET WS-COOCUR-IDX TO 1
075500     SET WS-LOOKUP-FOUND TO FALSE
075600
075700     PERFORM 3310-SEARCH-COOCUR THRU 3310-EXIT
075800         UNTIL WS-COOCUR-IDX > WS-COOCUR-COUNT
075900             OR WS-LOOKUP-FOUND
076000
076100     IF WS-LOOKUP-FOUND
076200         ADD WS-COOCUR-TALLY (WS-COOCUR-IDX) TO WS-THIS-CO-SCORE
076300     END-IF
076400
076500     .
076600 3300-EXIT.
076700     EXIT.
076800
076900 3310-SEARCH-COOCUR.
077000
077100     IF (WS-COOCUR-A (WS-COOCUR-IDX) =
077200            WS-BIN-ITEM-TABLE (WS-BIN-IDX, WS-ITEM-IDX)
077300         AND WS-COOCUR-B (WS-COOCUR-IDX) = FO-COMMODITY)
077400       OR
077500        (WS-COOCUR-B (WS-COOCUR-IDX) =
077600            WS-BIN-ITEM-TABLE (WS-BIN-IDX, WS-ITEM-IDX)
077700         AND WS-COOCUR-A (WS-COOCUR-IDX) = FO-COMMODITY)
077800         SET WS-LOOKUP-FOUND TO TRUE
077900     ELSE
078000         SET WS-COOCUR-IDX UP BY 1
078100     END-IF
078200
078300     .
078400 3310-EXIT.
078500     EXIT.
078600
078700 3400-OPEN-NEW-BIN.
078800
078900     IF WS-BIN-COUNT < 150
079000         ADD 1 TO WS-BIN-COUNT
079100         SET WS-BIN-IDX TO WS-BIN-COUNT
079200         COMPUTE WS-BIN-REMAIN-CAP (WS-BIN-IDX) =
079300             WS-CAPACITY-DISP - FO-SIZE
079400         MOVE ZERO TO WS-BIN-ITEM-COUNT (WS-BIN-IDX)
079500         PERFORM 3510-STORE-ITEM-IN-BIN
079600     ELSE
079700         DISPLAY 'BIN TABLE FULL - CHUNK NOT PLACED: '
079800                 FO-COMMODITY
079900         SET WS-BIN-IDX TO WS-BIN-COUNT
080000     END-IF
080100
080200     .
080300 3400-EXIT.
080400     EXIT.
080500
080600 3500-ADD-TO-BIN.
080700
080800     SUBTRACT FO-SIZE FROM WS-BIN-REMAIN-CAP (WS-BIN-IDX)
080900     PERFORM 3510-STORE-ITEM-IN-BIN
081000
081100     .
081200 3500-EXIT.
081300     EXIT.
081400
081500 3510-STORE-ITEM-IN-BIN.
081600
081700     IF WS-BIN-ITEM-COUNT (WS-BIN-IDX) < 150
081800         ADD 1 TO WS-BIN-ITEM-COUNT (WS-BIN-IDX)
081900         SET WS-ITEM-IDX TO WS-BIN-ITEM-COUNT (WS-BIN-IDX)
082000         MOVE FO-COMMODITY TO
082100              WS-BIN-ITEM-TABLE (WS-BIN-IDX, WS-ITEM-IDX)
082200     END-IF
082300
082400     .
082500 3510-EXIT.
082600     EXIT.
082700
082800******************************************************************
082900*    Final re-sort into bin-number order (RECORD LAYOUT #2), so
083000*    6-ROUTES can read one bin's chunks together without staging
083100*    its own lookup table.
083200******************************************************************
083300 4000-SORT-CHUNKS-BY-BIN.
083400
083500     SORT SD-BIN-FILE
083600         ASCENDING KEY SB-BIN
083700         USING F-CHUNK-PLACED
083800         GIVING F-CHUNK-OUT
083900
084000     .
084100 4000-EXIT.
084200     EXIT.
084300
084400 FIN-PGM.
084500     STOP RUN.
