000100******************************************************************
000200* Copybook:  CPNEED
000300* Author:    R. DUCROS
000400* Installation: STARHAUL LOGISTICS - BATCH DATA PROCESSING
000500* Purpose:   One aggregated commodity need - the output of the
000600*            1-NEEDS ingest pass and the input to 5-CHUNKS.  One
000700*            record per distinct commodity named on the uploaded
000800*            needs sheet, duplicate rows already summed.
000900* Tectonics: COPY CPNEED.
001000******************************************************************
001100*    CHANGE LOG
001200*    ----------------------------------------------------------
001300*    22/08/1989  RD  CR0117  Original layout.                     CR0117  
001400*    09/06/1993  JPK CR0402  Widened CN-QUANTITY-NEEDED from      CR0402  
001500*                            9(5) to 9(7) - colony contracts      CR0402  
001600*                            started asking for >99999 units of   CR0402  
001700*                            raw commodities.                     CR0402  
001800*    19/01/1999  MT  CR0741  Y2K sweep - no date fields, nothing  CR0741  
001900*                            to change, logged for the audit      CR0741  
002000*                            trail anyway.                        CR0741  
002100*    ----------------------------------------------------------
002200 01  CN-RECORD.
002300    05  CN-COMMODITY-NAME          PIC X(40).
002400    05  CN-QUANTITY-NEEDED         PIC 9(7).
002500    05  FILLER                     PIC X(13).
