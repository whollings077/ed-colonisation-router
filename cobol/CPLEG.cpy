000100******************************************************************
000200* Copybook:  CPLEG
000300* Author:    MT
000400* Installation: STARHAUL LOGISTICS - BATCH DATA PROCESSING
000500* Purpose:   One leg of one bin's route, written by 6-ROUTES in
000600*            bin order then leg-sequence order and read straight
000700*            through by 7-REPORT - the output file order is the
000800*            report order, there is no sort between the two.
000900* Tectonics: COPY CPLEG.
001000******************************************************************
001100*    CHANGE LOG
001200*    ----------------------------------------------------------
001300*    14/02/1991  RD  CR0288  Original layout, three actions:      CR0288  
001400*                            PICKUP_RATIO, NO_STATION_FOUND,      CR0288  
001500*                            RETURN.                              CR0288  
001600*    30/03/1995  JPK CR0558  Widened RL-COMMODITY-TEXT to X(200)  CR0558  
001700*                            - multi-commodity pickups were       CR0558  
001800*                            getting truncated on big hauls.      CR0558  
001900*    19/01/1999  MT  CR0741  Y2K sweep - no date fields, nothing  CR0741  
002000*                            to change, logged for the audit      CR0741  
002100*                            trail anyway.                        CR0741  
002200*    ----------------------------------------------------------
002300 01  RL-RECORD.
002400    05  RL-BIN-NUMBER              PIC 9(4).
002500    05  RL-SEQ-NUMBER              PIC 9(4).
002600    05  RL-START.
002700        10  RL-START-X             PIC S9(6)V9(2) COMP-3.
002800        10  RL-START-Y             PIC S9(6)V9(2) COMP-3.
002900        10  RL-START-Z             PIC S9(6)V9(2) COMP-3.
003000    05  RL-END.
003100        10  RL-END-X               PIC S9(6)V9(2) COMP-3.
003200        10  RL-END-Y               PIC S9(6)V9(2) COMP-3.
003300        10  RL-END-Z               PIC S9(6)V9(2) COMP-3.
003400    05  RL-SYSTEM-NAME             PIC X(40).
003500    05  RL-STATION-NAME            PIC X(40).
003600    05  RL-COMMODITY-TEXT          PIC X(200).
003700    05  RL-DISTANCE                PIC S9(6)V9(2) COMP-3.
003800    05  RL-ACTION                  PIC X(16).
003900    05  FILLER                     PIC X(20).
