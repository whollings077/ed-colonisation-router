000100******************************************************************
000200* Author:        JPK
000300* Installation:  STARHAUL LOGISTICS - BATCH DATA PROCESSING
000400* Date-Written:  17/07/1992
000500* Date-Compiled:
000600* Security:      STARHAUL INTERNAL USE ONLY
000700* Purpose:       Reads the flattened commodity/economy affinity
000800*                extract (one record per commodity+allowed-combo
000900*                pair) and stamps a per-commodity sequence
001000*                number onto each, writing an INDEXED file keyed
001100*                by commodity name then sequence number.  5-
001200*                CHUNKS starts a key at (commodity, 0001) to get
001300*                "the first combo listed for this commodity"
001400*                without loading the whole affinity table into
001500*                working storage.
001600* Tectonics:     cobc
001700******************************************************************
001800*    CHANGE LOG
001900*    ----------------------------------------------------------
002000*    17/07/1992  JPK CR0349  Original program.                    CR0349  
002100*    02/02/1993  JPK CR0371  Switched the output from a flat      CR0371  
002200*                            re-sort to this INDEXED file once    CR0371  
002300*                            the bin packer needed ordered        CR0371  
002400*                            per-commodity lookup, not just a     CR0371  
002500*                            full-table scan.                     CR0371  
002600*    19/01/1999  MT  CR0741  Y2K sweep - program has no date      CR0741  
002700*                            fields, nothing to change, logged    CR0741  
002800*                            for the audit trail anyway.          CR0741  
002900*    03/11/2006  MT  CR0879  Pulled WS-CURRENT-SEQ off the group  CR0879  
003000*                            it shared with the break-row flag -  CR0879  
003100*                            same standalone-counter habit the    CR0879  
003200*                            rest of the run now follows.         CR0879  
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. 3-AFFIN.
003600 AUTHOR. JPK.
003700 INSTALLATION. STARHAUL LOGISTICS - BATCH DATA PROCESSING.
003800 DATE-WRITTEN. 17/07/1992.
003900 DATE-COMPILED.
004000 SECURITY. STARHAUL INTERNAL USE ONLY.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500*        Standard printer-channel mnemonic, carried on every
004600*        program in this shop whether or not it prints, so the
004700*        skeleton stays the same for whoever copies this as a
004800*        starting point next.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300*    Flattened affinity extract, one record per commodity+combo.
005400     SELECT  F-AFFIN-IN   ASSIGN TO "AFFINRAW"
005500             ORGANIZATION LINE SEQUENTIAL.
005600
005700*    Keyed affinity working file - commodity name + sequence.
005800     SELECT  F-AFFIN-IDX  ASSIGN TO "AFFINDX"
005900             ORGANIZATION IS INDEXED
006000             ACCESS MODE IS SEQUENTIAL
006100             RECORD KEY IS AFX-KEY.
006200
006300******************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700*    Flat extract as it arrives from upstream - no key, one row
006800*    per commodity+allowed combo pair, duplicates in any order.
006900 FD  F-AFFIN-IN.
007000 01  F-AFFIN-IN-REC.
007100     05  CA-COMMODITY-NAME          PIC X(40).
007200     05  CA-ECON-COMBO              PIC X(41).
007300     05  FILLER                     PIC X(19).
007400
007500 FD  F-AFFIN-IDX.
007600     COPY CPAFFIN REPLACING ==AFX-RECORD== BY ==F-AFFIN-IDX-REC==.
007700
007800******************************************************************
007900 WORKING-STORAGE SECTION.
008000
008100 1   FILE-WORKING-MANAGER.
008200* ++===                                fin article rencontre ===++
008300     05  FIN-ENREG                  PIC X(01) VALUE SPACE.
008400         88  FF                               VALUE HIGH-VALUE.
008500
008600*        Running sequence within the current commodity; resets
008700*        to 1 when the commodity name on the extract changes,
008800*        same idea as Phase-5-4's occurrence numbering but keyed
008900*        per commodity instead of running the whole file.
009000 1   WS-SEQ-MANAGER.
009100     05  WS-LAST-COMMODITY          PIC X(40) VALUE SPACES.
009200     05  WS-FIRST-ROW-SW            PIC X(01) VALUE 'Y'.
009300         88  WS-FIRST-ROW                      VALUE 'Y'.
009400
009500*        Standalone running-sequence counter, off the group the
009600*        way a lone counter always sits in this shop.
009700 77  WS-CURRENT-SEQ             PIC 9(4) COMP VALUE ZERO.
009800*        Alternate view of the break key, so the break test is
009900*        one compare against a flat area rather than two field
010000*        compares every time (the commodity name is the only
010100*        field in the break key today, but it was two fields
010200*        for about a year when combos were pre-split here - the
010300*        flat view outlived that design, harmless to keep it).
010400 1   WS-BREAK-KEY-GROUP.
010500     05  WS-BREAK-COMMODITY         PIC X(40).
010600 1   WS-BREAK-KEY-FLAT REDEFINES WS-BREAK-KEY-GROUP
010700                       PIC X(40).
010800
010900*        Run-date stamp, broken out the way every batch job in
011000*        this shop breaks one out.
011100 1   WS-RUN-DATE-GROUP.
011200     05  WS-RUN-DATE                PIC 9(6) COMP-3 VALUE ZERO.
011300 1   WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-GROUP.
011400     05  WS-RUN-YY                  PIC 9(2).
011500     05  WS-RUN-MM                  PIC 9(2).
011600     05  WS-RUN-DD                  PIC 9(2).
011700
011800 1   WS-COUNTS-GROUP.
011900     05  WS-PAIRS-WRITTEN           PIC 9(7) COMP VALUE ZERO.
012000
012100*        Alternate zoned view of the pairs-written count for the
012200*        closing DISPLAY - same trick Phase-5-4 used when the
012300*        binary field wouldn't DISPLAY clean on every compiler
012400*        this shop has run over the years.
012500 1   WS-COUNTS-DISP REDEFINES WS-COUNTS-GROUP
012600                       PIC 9(7).
012700
012800******************************************************************
012900 PROCEDURE DIVISION.
013000
013100 0000-MAIN-PROCEDURE.
013200
013300     OPEN INPUT  F-AFFIN-IN
013400     OPEN OUTPUT F-AFFIN-IDX
013500
013600     PERFORM 0100-READ-NEXT-AFFIN-ROW THRU 0100-EXIT
013700
013800     PERFORM 1000-STAMP-AND-WRITE THRU 1000-EXIT
013900         UNTIL FF
014000
014100     CLOSE F-AFFIN-IN F-AFFIN-IDX
014200
014300     DISPLAY 'AFFINITY COMBOS INDEXED: ' WS-PAIRS-WRITTEN
014400
014500     .
014600 0000-EXIT.
014700     EXIT.
014800
014900 0100-READ-NEXT-AFFIN-ROW.
015000
015100     READ F-AFFIN-IN
015200         AT END
015300             GO TO 0100-EOF
015400     END-READ
015500     GO TO 0100-EXIT.
015600
015700 0100-EOF.
015800     SET FF TO TRUE.
015900
016000 0100-EXIT.
016100     EXIT.
016200
016300******************************************************************
016400*    First row and every row whose commodity differs from the
016500*    last one starts the sequence back at 1.
016600******************************************************************
016700 1000-STAMP-AND-WRITE.
016800
016900     MOVE CA-COMMODITY-NAME TO WS-BREAK-COMMODITY
017000
017100     IF WS-FIRST-ROW OR CA-COMMODITY-NAME NOT = WS-LAST-COMMODITY
017200         MOVE 1 TO WS-CURRENT-SEQ
017300         SET WS-FIRST-ROW TO FALSE
017400     ELSE
017500         ADD 1 TO WS-CURRENT-SEQ
017600     END-IF
017700
017800     MOVE CA-COMMODITY-NAME TO WS-LAST-COMMODITY
017900     MOVE CA-COMMODITY-NAME TO AFX-COMMODITY
018000     MOVE WS-CURRENT-SEQ    TO AFX-SEQ-NO
018100     MOVE CA-ECON-COMBO     TO AFX-ECON-COMBO
018200
018300     WRITE F-AFFIN-IDX-REC
018400         INVALID KEY
018500             DISPLAY 'DUPLICATE AFFINITY KEY - ' AFX-KEY
018600         NOT INVALID KEY
018700             ADD 1 TO WS-PAIRS-WRITTEN
018800     END-WRITE
018900
019000     PERFORM 0100-READ-NEXT-AFFIN-ROW THRU 0100-EXIT
019100
019200     .
019300 1000-EXIT.
019400     EXIT.
019500
019600 FIN-PGM.
019700     STOP RUN.
