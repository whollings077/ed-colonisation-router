000100******************************************************************
000200* Copybook:  CPPARM
000300* Author:    R. DUCROS
000400* Installation: STARHAUL LOGISTICS - BATCH DATA PROCESSING
000500* Purpose:   Run-control card for the trade-run planning batch
000600*            stream. One card per run: the home system to route
000700*            from/to, an optional caller-supplied home coordinate
000800*            override, the cargo capacity used to size chunks,
000900*            and the maximum leg range honoured by the route
001000*            search. Carrier-skip / large-pad-only options are
001100*            NOT on this card - they are UPSI switches set in the
001200*            JCL for 2-GALAXY (see that program's SPECIAL-NAMES).
001300* Tectonics: COPY CPPARM.
001400******************************************************************
001500*    CHANGE LOG
001600*    ----------------------------------------------------------
001700*    22/08/1989  RD  CR0117  Original card layout.                CR0117  
001800*    14/02/1991  RD  CR0288  Added CP-HOME-COORD-SW so a caller   CR0288  
001900*                            can pin an exact home position       CR0288  
002000*                            instead of naming a system.          CR0288  
002100*    03/11/1994  JPK CR0513  Widened CP-MAX-RANGE to 9(6)V99 -    CR0513  
002200*                            some haulers were clipping long      CR0513  
002300*                            return legs at 4 digits.             CR0513  
002400*    19/01/1999  MT  CR0741  Y2K sweep - no date fields on this   CR0741  
002500*                            card, nothing to change, logged      CR0741  
002600*                            for the audit trail anyway.          CR0741  
002700*    ----------------------------------------------------------
002800 01  CP-RECORD.
002900    05  CP-HOME-SYSTEM-NAME        PIC X(40).
003000*        Blank means "use Sol, 0,0,0" per CPRS-04 (route plan).
003100    05  CP-HOME-COORD-SW           PIC X(01).
003200        88  CP-HOME-COORDS-GIVEN        VALUE 'Y'.
003300        88  CP-HOME-COORDS-BY-NAME      VALUE 'N'.
003400    05  CP-HOME-COORDS.
003500        10  CP-HOME-X              PIC S9(6)V9(2).
003600        10  CP-HOME-Y              PIC S9(6)V9(2).
003700        10  CP-HOME-Z              PIC S9(6)V9(2).
003800    05  CP-CARGO-CAPACITY          PIC 9(7).
003900    05  CP-MAX-RANGE               PIC 9(6)V9(2).
004000    05  FILLER                     PIC X(20).
