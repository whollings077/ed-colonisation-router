000100******************************************************************
000200* Copybook:  CPHOME
000300* Author:    R. DUCROS
000400* Installation: STARHAUL LOGISTICS - BATCH DATA PROCESSING
000500* Purpose:   Resolved home-system record - 2-GALAXY looks up (or
000600*            is given) the home position once and hands it to
000700*            6-ROUTES this way so the route search never has to
000800*            repeat the lookup or carry CPPARM's raw card image.
000900* Tectonics: COPY CPHOME.
001000******************************************************************
001100*    CHANGE LOG
001200*    ----------------------------------------------------------
001300*    14/02/1991  RD  CR0288  Original layout.                     CR0288  
001400*    19/01/1999  MT  CR0741  Y2K sweep - no date fields, nothing  CR0741  
001500*                            to change, logged for the audit      CR0741  
001600*                            trail anyway.                        CR0741  
001700*    ----------------------------------------------------------
001800 01  HM-RECORD.
001900    05  HM-SYSTEM-NAME             PIC X(40).
002000    05  HM-COORDS.
002100        10  HM-X                   PIC S9(6)V9(2) COMP-3.
002200        10  HM-Y                   PIC S9(6)V9(2) COMP-3.
002300        10  HM-Z                   PIC S9(6)V9(2) COMP-3.
002400    05  FILLER                     PIC X(20).
